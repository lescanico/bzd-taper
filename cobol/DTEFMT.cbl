000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  DTEFMT.                                               
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEV CENTER.                                    
000600       DATE-WRITTEN. 03/02/91.                                            
000700       DATE-COMPILED. 03/02/91.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          FORMATS A CCYYMMDD CALENDAR DATE INTO PRINTABLE TEXT,          
001300*          EITHER ABBREVIATED-MONTH STYLE FOR THE PATIENT REPORT          
001400*          ("JUL 15, 2025") OR FULL-MONTH STYLE FOR THE PHARMACY          
001500*          REPORT ("JULY 15, 2025").  THE DAY IS PRINTED ZERO-            
001600*          PADDED TO TWO DIGITS.                                          
001700*                                                                         
001800*          CALLED BY TAPRSKED'S 700-SERIES REPORT PARAGRAPHS.             
001900*                                                                         
002000******************************************************************        
002100* MAINTENANCE                                                             
002200*   03/02/91  JS   ORIGINAL - ABBREVIATED STYLE ONLY                      
002300*   09/14/93  JS   ADDED FORMAT-STYLE-L SWITCH AND FULL-MONTH             
002400*                  OUTPUT FOR THE NEW PHARMACY ORDER FORM                 
002500*   02/09/99  JS   Y2K - DATE-IN-CCYY WIDENED FROM A 2-DIGIT YEAR         
002600*                  TO A FULL 4-DIGIT CENTURY-INCLUSIVE YEAR               
002700*   06/30/06  RDM  REQ 4906 - VALIDATED CENTURY WINDOW (1900-2100)        
002800*                  AGAINST THE PHARMACY DATA WAREHOUSE STANDARD           
002900******************************************************************        
003000       ENVIRONMENT DIVISION.                                              
003100       CONFIGURATION SECTION.                                             
003200       SOURCE-COMPUTER. IBM-390.                                          
003300       OBJECT-COMPUTER. IBM-390.                                          
003400       SPECIAL-NAMES.                                                     
003500           C01 IS TOP-OF-FORM                                             
003600           CLASS DOSE-DIGITS IS "0" THRU "9"                              
003700           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON                            
003800                  OFF STATUS IS WS-TRACE-SW-OFF.                          
003900       INPUT-OUTPUT SECTION.                                              
004000                                                                          
004100       DATA DIVISION.                                                     
004200       FILE SECTION.                                                      
004300                                                                          
004400       WORKING-STORAGE SECTION.                                           
004500******************************************************************        
004600*  FULL MONTH NAME TABLE - THE HOUSE ABBREVIATION IS ALWAYS THE           
004700*  FIRST THREE LETTERS OF THE FULL NAME, SO ONE TABLE SERVES BOTH         
004800*  OUTPUT STYLES.  DO NOT RESEQUENCE - MONTH-NDX = CALENDAR MONTH.        
004900******************************************************************        
005000       01  WS-MONTH-VALUES.                                               
005100           05  FILLER              PIC X(09) VALUE "January  ".           
005200           05  FILLER              PIC X(09) VALUE "February ".           
005300           05  FILLER              PIC X(09) VALUE "March    ".           
005400           05  FILLER              PIC X(09) VALUE "April    ".           
005500           05  FILLER              PIC X(09) VALUE "May      ".           
005600           05  FILLER              PIC X(09) VALUE "June     ".           
005700           05  FILLER              PIC X(09) VALUE "July     ".           
005800           05  FILLER              PIC X(09) VALUE "August   ".           
005900           05  FILLER              PIC X(09) VALUE "September".           
006000           05  FILLER              PIC X(09) VALUE "October  ".           
006100           05  FILLER              PIC X(09) VALUE "November ".           
006200           05  FILLER              PIC X(09) VALUE "December ".           
006300                                                                          
006400       01  WS-MONTH-TABLE REDEFINES WS-MONTH-VALUES.                      
006500           05  WS-MONTH-NAME       PIC X(09) OCCURS 12 TIMES              
006600                                    INDEXED BY MONTH-NDX.                 
006700                                                                          
006800******************************************************************        
006900*  BYTE-LEVEL VIEW OF THE MONTH TABLE - 100- USES THIS WHEN               
007000*  UPSI-0 TRACING IS ON TO DUMP THE RAW TABLE TO SYSOUT WITHOUT           
007100*  DISTURBING MONTH-NDX                                                   
007200******************************************************************        
007300       01  WS-MONTH-BYTES REDEFINES WS-MONTH-VALUES.                      
007400           05  WS-MONTH-BYTE       PIC X(01) OCCURS 108 TIMES.            
007500                                                                          
007600       01  WS-WORK-FIELDS.                                                
007700           05  WS-DAY-EDIT         PIC 99.                                
007800           05  WS-YEAR-VALID-SW    PIC X(01).                             
007900               88  YEAR-IN-WINDOW  VALUE "Y".                             
008000               88  YEAR-NOT-IN-WINDOW VALUE "N".                          
008100           05  FILLER              PIC X(10).                             
008200                                                                          
008300******************************************************************        
008400*  SIGNED PACKED VIEW OF THE CENTURY-WINDOW CHECK - THE INCOMING          
008500*  YEAR IS UNSIGNED DISPLAY, BUT 150- SUBTRACTS 1900 FROM IT AND          
008600*  WANTS A SIGNED FIELD SO A PRE-1900 CARD DOES NOT WRAP POSITIVE         
008700******************************************************************        
008800       01  WS-CENTURY-CHECK-AREA.                                         
008900           05  WS-CENTURY-OFFSET-U PIC 9(4).                              
009000       01  WS-CENTURY-CHECK-SIGNED                                        
009100                                REDEFINES WS-CENTURY-CHECK-AREA.          
009200           05  WS-CENTURY-OFFSET-S PIC S9(4) COMP-3.                      
009300                                                                          
009400       LINKAGE SECTION.                                                   
009500       01  DATE-FORMAT-REC.                                               
009600           05  DATE-IN-CCYY         PIC 9(04).                            
009700           05  DATE-IN-MM           PIC 9(02).                            
009800           05  DATE-IN-DD           PIC 9(02).                            
009900           05  FORMAT-STYLE-L       PIC X(04).                            
010000               88  STYLE-ABBR       VALUE "ABBR".                         
010100               88  STYLE-FULL       VALUE "FULL".                         
010200           05  DATE-OUT-TEXT        PIC X(18).                            
010300           05  FILLER               PIC X(10).                            
010400                                                                          
010500       01  RETURN-CD                PIC S9(4) COMP.                       
010600                                                                          
010700       PROCEDURE DIVISION USING DATE-FORMAT-REC, RETURN-CD.               
010800           PERFORM 100-FORMAT-DATE THRU 100-EXIT.                         
010900                                                                          
011000           MOVE ZERO TO RETURN-CD.                                        
011100           GOBACK.                                                        
011200                                                                          
011300       100-FORMAT-DATE.                                                   
011400           MOVE SPACES TO DATE-OUT-TEXT.                                  
011500           PERFORM 150-CHECK-CENTURY-WINDOW THRU 150-EXIT.                
011600           IF YEAR-NOT-IN-WINDOW AND WS-TRACE-SW-ON                       
011700               DISPLAY "DTEFMT - YEAR OUTSIDE 1900-2100 WINDOW "          
011800                   DATE-IN-CCYY.                                          
011900                                                                          
012000           MOVE DATE-IN-DD TO WS-DAY-EDIT.                                
012100           SET MONTH-NDX TO DATE-IN-MM.                                   
012200                                                                          
012300           IF STYLE-FULL                                                  
012400               STRING WS-MONTH-NAME (MONTH-NDX) DELIMITED BY SPACE        
012500                      " "                       DELIMITED BY SIZE         
012600                      WS-DAY-EDIT               DELIMITED BY SIZE         
012700                      ", "                      DELIMITED BY SIZE         
012800                      DATE-IN-CCYY              DELIMITED BY SIZE         
012900                   INTO DATE-OUT-TEXT                                     
013000           ELSE                                                           
013100               STRING WS-MONTH-NAME (MONTH-NDX) (1:3)                     
013200                      DELIMITED BY SIZE                                   
013300                      " "                       DELIMITED BY SIZE         
013400                      WS-DAY-EDIT               DELIMITED BY SIZE         
013500                      ", "                      DELIMITED BY SIZE         
013600                      DATE-IN-CCYY              DELIMITED BY SIZE         
013700                   INTO DATE-OUT-TEXT.                                    
013800                                                                          
013900           IF WS-TRACE-SW-ON                                              
014000               DISPLAY "DTEFMT - " DATE-OUT-TEXT                          
014100               DISPLAY "DTEFMT - MONTH TABLE BYTE 1-9 "                   
014200                   WS-MONTH-BYTE (1) WS-MONTH-BYTE (2)                    
014300                   WS-MONTH-BYTE (3) WS-MONTH-BYTE (4)                    
014400                   WS-MONTH-BYTE (5) WS-MONTH-BYTE (6)                    
014500                   WS-MONTH-BYTE (7) WS-MONTH-BYTE (8)                    
014600                   WS-MONTH-BYTE (9).                                     
014700       100-EXIT.                                                          
014800           EXIT.                                                          
014900                                                                          
015000       150-CHECK-CENTURY-WINDOW.                                          
015100*** DEFENSIVE CHECK - DTEFMT IS CALLED FROM SEVERAL REPORT                
015200*** PARAGRAPHS OVER THE YEARS, SO IT VALIDATES ITS OWN INPUT              
015300*** RATHER THAN TRUSTING THE CALLER'S OWN YEAR-2100 EDIT.                 
015400           MOVE DATE-IN-CCYY TO WS-CENTURY-OFFSET-U.                      
015500           SUBTRACT 1900 FROM WS-CENTURY-OFFSET-S.                        
015600           IF WS-CENTURY-OFFSET-S NOT LESS THAN ZERO                      
015700                   AND WS-CENTURY-OFFSET-S NOT GREATER THAN 200           
015800               MOVE "Y" TO WS-YEAR-VALID-SW                               
015900           ELSE                                                           
016000               MOVE "N" TO WS-YEAR-VALID-SW.                              
016100       150-EXIT.                                                          
016200           EXIT.                                                          
