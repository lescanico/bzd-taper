000100******************************************************************        
000200* COPYBOOK   TAPRSTEP                                            *        
000300*            SCHEDULE STEP TABLE                                 *        
000400*            WORKING-STORAGE ONLY - BUILT BY TAPRSKED, NEVER     *        
000500*            WRITTEN TO A FILE IN ITS OWN RIGHT                  *        
000600******************************************************************        
000700* MAINTENANCE                                                             
000800*   06/14/99  JS   ORIGINAL 52-ROW TABLE (MAX ONE STEP PER WEEK  *        
000900*                  OF A ONE-YEAR SLOW TAPER)                     *        
001000*   11/02/03  RDM  ADDED DOSING-SCHEDULE / PILL-COMBO SUB-TABLES *        
001100******************************************************************        
001200       01  SCHED-STEP-TABLE.                                              
001300           05  SCHED-STEP-ENTRY OCCURS 52 TIMES                           
001400                                       INDEXED BY STEP-NDX.               
001500               10  STEP-DOSE-MG            PIC 9(3)V99.                   
001600               10  STEP-DURATION-DAYS      PIC 9(03).                     
001700               10  STEP-START-DAY          PIC 9(04).                     
001800               10  STEP-END-DAY            PIC 9(04).                     
001900               10  STEP-START-DATE.                                       
002000                   15  STEP-START-CCYY     PIC 9(04).                     
002100                   15  STEP-START-MM       PIC 9(02).                     
002200                   15  STEP-START-DD       PIC 9(02).                     
002300               10  STEP-END-DATE.                                         
002400                   15  STEP-END-CCYY       PIC 9(04).                     
002500                   15  STEP-END-MM         PIC 9(02).                     
002600                   15  STEP-END-DD         PIC 9(02).                     
002700               10  WEEK-LABEL              PIC X(20).                     
002800               10  STEP-NOTE               PIC X(40).                     
002900               10  STEP-DOSING-FREQUENCY   PIC X(04).                     
003000               10  DOSING-SCHEDULE OCCURS 3 TIMES                         
003100                                       INDEXED BY SLOT-NDX.               
003200                   15  SLOT-LABEL          PIC X(02).                     
003300                       88  SLOT-IS-AM      VALUE "AM".                    
003400                       88  SLOT-IS-PM      VALUE "PM".                    
003500                       88  SLOT-IS-HS      VALUE "HS".                    
003600                   15  SLOT-IN-USE-SW      PIC X(01).                     
003700                       88  SLOT-IN-USE     VALUE "Y".                     
003800                       88  SLOT-NOT-USED   VALUE "N".                     
003900                   15  SLOT-PART-DOSE-MG   PIC 9(3)V99.                   
004000                   15  PILL-COMBINATION OCCURS 4 TIMES                    
004100                                       INDEXED BY COMBO-NDX.              
004200                       20  COMBO-STRENGTH-MG   PIC 9(2)V99.               
004300                       20  COMBO-TAB-COUNT     PIC 9(2)V9.                
004400                       20  COMBO-IN-USE-SW     PIC X(01).                 
004500                           88  COMBO-IN-USE    VALUE "Y".                 
004600                           88  COMBO-NOT-USED  VALUE "N".                 
004700               10  FILLER                  PIC X(10).                     
