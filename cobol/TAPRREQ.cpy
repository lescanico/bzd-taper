000100******************************************************************        
000200* COPYBOOK   TAPRREQ                                             *        
000300*            TAPER REQUEST PARAMETER CARD                        *        
000400*            ONE CARD IMAGE PER RUN - SUPPLIED BY THE ORDERING   *        
000500*            PHYSICIAN'S CLINIC SYSTEM VIA UT-S-TAPRIN           *        
000600******************************************************************        
000700* MAINTENANCE                                                             
000800*   01/09/95  JS   ORIGINAL CARD LAYOUT                                   
000900*   06/14/99  JS   ADDED FINAL-HOLD-DAYS / FINAL-HOLD-EVERY               
001000*   11/02/03  RDM  ADDED DOSING-FREQUENCY (WAS ALWAYS "AUTO")             
001100******************************************************************        
001200       01  TAPER-REQUEST-REC.                                             
001300           05  MEDICATION-NAME         PIC X(20).                         
001400           05  STARTING-DOSE-MG        PIC 9(4)V99.                       
001500           05  TAPER-SPEED             PIC X(08).                         
001600               88  SPEED-SLOW          VALUE "slow    ".                  
001700               88  SPEED-STANDARD      VALUE "standard".                  
001800               88  SPEED-FAST          VALUE "fast    ".                  
001900           05  ROUND-TO-MG             PIC 9V99.                          
002000           05  MIN-DOSE-MG             PIC 9(2)V99.                       
002100           05  FINAL-HOLD-DAYS         PIC 9(03).                         
002200           05  FINAL-HOLD-EVERY        PIC 9(02).                         
002300           05  START-DATE.                                                
002400               10  START-DATE-CCYY     PIC 9(04).                         
002500               10  START-DATE-MM       PIC 9(02).                         
002600               10  START-DATE-DD       PIC 9(02).                         
002700           05  DOSING-FREQUENCY        PIC X(04).                         
002800               88  FREQ-AUTO           VALUE "auto".                      
002900               88  FREQ-ONCE           VALUE "once".                      
003000               88  FREQ-BID            VALUE "bid ".                      
003100               88  FREQ-TID            VALUE "tid ".                      
003200           05  FILLER                  PIC X(22).                         
