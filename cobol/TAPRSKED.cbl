000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  TAPRSKED.                                             
000400       AUTHOR. JON SAYLES.                                                
000500       INSTALLATION. COBOL DEV CENTER.                                    
000600       DATE-WRITTEN. 06/14/99.                                            
000700       DATE-COMPILED. 06/14/99.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          MAIN DRIVER FOR THE BENZODIAZEPINE TAPER SCHEDULE              
001300*          BATCH RUN.  READS ONE TAPER REQUEST CARD FROM TAPRIN,          
001400*          BUILDS A STEP-BY-STEP DOSE-REDUCTION SCHEDULE DOWN TO          
001500*          THE PATIENT'S MINIMUM DOSE, THEN PRINTS THE PATIENT            
001600*          INSTRUCTIONS, THE EHR SUMMARY NOTE, THE PHARMACY               
001700*          ORDERS AND THE PILL-COUNT TOTALS FOR THE WHOLE RUN.            
001800*                                                                         
001900*          CALLS DOSECNVT TO CONVERT A NON-DIAZEPAM STARTING              
002000*          DOSE, DOSESPLT TO RESOLVE EACH STEP'S ADMINISTRATION           
002100*          SCHEDULE AND TABLET COMBINATION, AND DTEFMT TO FORMAT          
002200*          CALENDAR DATES FOR THE TWO PRINTED REPORTS.                    
002300*                                                                         
002400******************************************************************        
002500* MAINTENANCE                                                             
002600*   06/14/99  JS   ORIGINAL - REPLACES THE MANUAL TAPER WORKSHEET         
002700*                  THE CLINIC PHARMACISTS WERE FILLING OUT BY HAND        
002800*   09/02/99  JS   ADDED THE 50-STEP RUNAWAY-SCHEDULE ABEND CHECK         
002900*                  AFTER A BAD ROUND-TO CARD LOOPED PAST 400 STEPS        
003000*   02/09/99  JS   Y2K - CALENDAR DATE FIELDS WIDENED TO FULL             
003100*                  4-DIGIT CENTURY, YEAR-2100 OVERFLOW CHECK ADDED        
003200*   11/02/03  RDM  ADDED DOSING-FREQUENCY SUPPORT ON THE REQUEST          
003300*                  CARD - PASSED THROUGH TO DOSESPLT                      
003400*   06/14/04  RDM  REQ 5209 - FINAL-HOLD STEP MADE OPTIONAL, ONLY         
003500*                  EMITTED WHEN BOTH HOLD FIELDS ARE NON-ZERO             
003600*   03/14/07  RDM  RE-VERIFIED SPEED TABLE AND EQUIVALENCE RATIOS         
003700*                  AGAINST THE FEB 2025 JOINT CLINICAL PRACTICE           
003800*                  GUIDELINE - NO PROGRAM CHANGES REQUIRED                
003900*   08/19/09  RDM  REQ 6014 - PHARMACY ORDER DATES NOW PRINT IN           
004000*                  FULL-MONTH STYLE, PATIENT LETTER STAYS ABBR.           
004100*   04/12/10  RDM  REQ 6207 - PILL-TOTAL ACCUMULATOR NOW CARRIES          
004200*                  FRACTIONAL TABLETS AND ROUNDS ONCE AT PRINT            
004300*                  TIME; STEP-NOTE LITERALS RECASED TO MATCH THE          
004400*                  PATIENT LETTER WORDING STANDARD                        
004500******************************************************************        
004600       ENVIRONMENT DIVISION.                                              
004700       CONFIGURATION SECTION.                                             
004800       SOURCE-COMPUTER. IBM-390.                                          
004900       OBJECT-COMPUTER. IBM-390.                                          
005000       SPECIAL-NAMES.                                                     
005100           C01 IS TOP-OF-FORM                                             
005200           CLASS DOSE-DIGITS IS "0" THRU "9"                              
005300           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON                            
005400                  OFF STATUS IS WS-TRACE-SW-OFF.                          
005500       INPUT-OUTPUT SECTION.                                              
005600       FILE-CONTROL.                                                      
005700           SELECT TAPRIN   ASSIGN TO UT-S-TAPRIN.                         
005800           SELECT PATINSTR ASSIGN TO UT-S-PATINST.                        
005900           SELECT EHRSUM   ASSIGN TO UT-S-EHRSUM.                         
006000           SELECT PHRMORD  ASSIGN TO UT-S-PHRMORD.                        
006100           SELECT PILLTOT  ASSIGN TO UT-S-PILLTOT.                        
006200           SELECT SYSOUT   ASSIGN TO UT-S-SYSOUT.                         
006300                                                                          
006400       DATA DIVISION.                                                     
006500       FILE SECTION.                                                      
006600                                                                          
006700       FD  TAPRIN                                                         
006800           LABEL RECORDS ARE STANDARD                                     
006900           RECORDING MODE IS F.                                           
007000           COPY TAPRREQ.                                                  
007100                                                                          
007200       FD  PATINSTR                                                       
007300           LABEL RECORDS ARE STANDARD                                     
007400           RECORDING MODE IS F.                                           
007500       01  PATINSTR-REC.                                                  
007600           05  PATINSTR-LINE          PIC X(100).                         
007700           05  FILLER                 PIC X(32).                          
007800                                                                          
007900       FD  EHRSUM                                                         
008000           LABEL RECORDS ARE STANDARD                                     
008100           RECORDING MODE IS F.                                           
008200       01  EHRSUM-REC.                                                    
008300           05  EHRSUM-LINE            PIC X(120).                         
008400           05  FILLER                 PIC X(12).                          
008500                                                                          
008600       FD  PHRMORD                                                        
008700           LABEL RECORDS ARE STANDARD                                     
008800           RECORDING MODE IS F.                                           
008900       01  PHRMORD-REC.                                                   
009000           05  PHRMORD-LINE           PIC X(100).                         
009100           05  FILLER                 PIC X(32).                          
009200                                                                          
009300       FD  PILLTOT                                                        
009400           LABEL RECORDS ARE STANDARD                                     
009500           RECORDING MODE IS F.                                           
009600       01  PILLTOT-REC.                                                   
009700           05  PILLTOT-LINE           PIC X(60).                          
009800           05  FILLER                 PIC X(72).                          
009900                                                                          
010000       FD  SYSOUT                                                         
010100           LABEL RECORDS ARE STANDARD                                     
010200           RECORDING MODE IS F.                                           
010300       01  SYSOUT-REC                 PIC X(141).                         
010400                                                                          
010500       WORKING-STORAGE SECTION.                                           
010600******************************************************************        
010700*  TAPER SPEED TABLE - PERCENT REDUCED PER STEP AND THE NUMBER            
010800*  OF DAYS BETWEEN STEPS.  DO NOT RESEQUENCE - SPEED-NDX IS SET           
010900*  BY A SEARCH, NOT BY POSITION.                                          
011000******************************************************************        
011100       01  WS-SPEED-TABLE-VALUES.                                         
011200           05  FILLER  PIC X(14) VALUE "SLOW    025028".                  
011300           05  FILLER  PIC X(14) VALUE "STANDARD050021".                  
011400           05  FILLER  PIC X(14) VALUE "FAST    100014".                  
011500                                                                          
011600       01  WS-SPEED-TABLE REDEFINES WS-SPEED-TABLE-VALUES.                
011700           05  SPEED-ENTRY OCCURS 3 TIMES                                 
011800                               INDEXED BY SPEED-NDX.                      
011900               10  SPEED-NAME          PIC X(08).                         
012000               10  SPEED-PERCENT       PIC 99V99.                         
012100               10  SPEED-INTERVAL-DAYS PIC 9(02).                         
012200                                                                          
012300******************************************************************        
012400*  DAYS-PER-MONTH TABLE FOR THE MANUAL CALENDAR ADVANCE ROUTINE.          
012500*  FEBRUARY'S ENTRY IS RESET EACH TIME 338- CHECKS THE CALENDAR           
012600*  YEAR FOR LEAP STATUS - THE VALUE CLAUSE BELOW IS JUST THE              
012700*  NON-LEAP STARTING POINT.                                               
012800******************************************************************        
012900       01  WS-DAYS-IN-MONTH-VALUES.                                       
013000           05  FILLER  PIC 9(02) VALUE 31.                                
013100           05  FILLER  PIC 9(02) VALUE 28.                                
013200           05  FILLER  PIC 9(02) VALUE 31.                                
013300           05  FILLER  PIC 9(02) VALUE 30.                                
013400           05  FILLER  PIC 9(02) VALUE 31.                                
013500           05  FILLER  PIC 9(02) VALUE 30.                                
013600           05  FILLER  PIC 9(02) VALUE 31.                                
013700           05  FILLER  PIC 9(02) VALUE 31.                                
013800           05  FILLER  PIC 9(02) VALUE 30.                                
013900           05  FILLER  PIC 9(02) VALUE 31.                                
014000           05  FILLER  PIC 9(02) VALUE 30.                                
014100           05  FILLER  PIC 9(02) VALUE 31.                                
014200                                                                          
014300       01  WS-DAYS-IN-MONTH-TABLE REDEFINES                               
014400                   WS-DAYS-IN-MONTH-VALUES.                               
014500           05  WS-DAYS-IN-MONTH   PIC 9(02) OCCURS 12 TIMES               
014600                               INDEXED BY DIM-NDX.                        
014700                                                                          
014800******************************************************************        
014900*  SIGNED PACKED VIEW OF THE COMPUTED DOSE REDUCTION - 320-               
015000*  CHECKS THIS BEFORE SUBTRACTING SO A CORRUPT SPEED-TABLE                
015100*  PERCENT CANNOT DRIVE THE NEXT DOSE NEGATIVE                            
015200******************************************************************        
015300       01  WS-DOSE-CHECK-AREA.                                            
015400           05  WS-DOSE-CHECK-UNSGN    PIC 9(3)V99.                        
015500       01  WS-DOSE-CHECK-SIGNED REDEFINES WS-DOSE-CHECK-AREA.             
015600           05  WS-DOSE-CHECK-SGN      PIC S9(3)V99 COMP-3.                
015700                                                                          
015800******************************************************************        
015900*  ONE ROW PER AVAILABLE DIAZEPAM STRENGTH - ACCUMULATES THE              
016000*  TOTAL TABLET COUNT ACROSS EVERY STEP AND TIME SLOT IN THE              
016100*  RUN FOR THE 700- PILL-TOTALS REPORT                                    
016200******************************************************************        
016300       01  WS-PILLTOT-TABLE.                                              
016400           05  WS-PILLTOT-ENTRY OCCURS 3 TIMES                            
016500                               INDEXED BY PT-NDX.                         
016600               10  WS-PT-STRENGTH      PIC 9(2)V99.                       
016700               10  WS-PT-TOTAL-TABS    PIC 9(5)V9 COMP-3.                 
016800                                                                          
016900           COPY TAPRSTEP.                                                 
017000                                                                          
017100       01  FLAGS-AND-SWITCHES.                                            
017200           05  WS-HOLD-STEP-SW        PIC X(01).                          
017300               88  WS-HOLD-STEP-NEEDED VALUE "Y".                         
017400               88  WS-HOLD-STEP-SKIP   VALUE "N".                         
017500           05  WS-WK-SUBTRACT-SW      PIC X(01).                          
017600           05  FILLER                 PIC X(10).                          
017700                                                                          
017800       01  COUNTERS-IDXS-AND-ACCUMULATORS.                                
017900           05  WS-STEP-COUNT          PIC 9(3) COMP.                      
018000           05  WS-DAY-COUNT           PIC 9(4) COMP.                      
018100           05  WS-WEEK-NUM            PIC 9(4) COMP.                      
018200           05  WS-WEEK-ADVANCE        PIC 9(4) COMP.                      
018300           05  WS-WK-END-NUM          PIC 9(4) COMP.                      
018400           05  WS-WK-DURATION-DAYS    PIC 9(4) COMP.                      
018500           05  WS-TOTAL-DAYS          PIC 9(4) COMP.                      
018600           05  WS-DAY-ADD-CTR         PIC 9(4) COMP.                      
018700           05  WS-CALC-DAYS-TO-ADD    PIC 9(4) COMP.                      
018800           05  WS-CALC-CCYY           PIC 9(4) COMP.                      
018900           05  WS-CALC-MM             PIC 9(2) COMP.                      
019000           05  WS-CALC-DD             PIC 9(2) COMP.                      
019100           05  WS-DIV-QUOT            PIC 9(4) COMP.                      
019200           05  WS-DIV-REM-4           PIC 9(4) COMP.                      
019300           05  WS-DIV-REM-100         PIC 9(4) COMP.                      
019400           05  WS-DIV-REM-400         PIC 9(4) COMP.                      
019500           05  WS-TRIM-CT             PIC 9(02) COMP.                     
019600           05  WS-PI-PTR              PIC 9(03) COMP.                     
019700           05  WS-COMBO-BUILT-CT      PIC 9(01) COMP.                     
019800           05  WS-DF-TRAIL-CT         PIC 9(02) COMP.                     
019900           05  WS-DF-LEN              PIC 9(02) COMP.                     
020000           05  WS-RETURN-CD           PIC S9(4) COMP.                     
020100           05  FILLER                 PIC X(10).                          
020200                                                                          
020300       01  MISC-WS-FLDS.                                                  
020400           05  WS-CURRENT-DOSE        PIC 9(3)V99 COMP-3.                 
020500           05  WS-MIN-DOSE            PIC 9(2)V99 COMP-3.                 
020600           05  WS-REDUCTION-AMT       PIC 9(3)V99 COMP-3.                 
020700           05  WS-NEXT-DOSE           PIC 9(3)V99 COMP-3.                 
020800           05  WS-ROUND-TO            PIC 9V99    COMP-3.                 
020900           05  WS-ROUND-UNITS         PIC 9(3)    COMP-3.                 
021000           05  WS-PERCENT-PER-STEP    PIC 99V99   COMP-3.                 
021100           05  WS-INTERVAL-DAYS       PIC 9(02)   COMP-3.                 
021200           05  WS-DISPENSE-QTY        PIC 9(5)    COMP-3.                 
021300           05  WS-PT-ROUND-TABS       PIC 9(5)    COMP-3.                 
021400           05  WS-WORK-DATE-CCYY      PIC 9(4) COMP.                      
021500           05  WS-WORK-DATE-MM        PIC 9(2) COMP.                      
021600           05  WS-WORK-DATE-DD        PIC 9(2) COMP.                      
021700           05  WS-SPEED-NAME-UC       PIC X(08).                          
021800           05  WS-TIME-PHRASE         PIC X(17).                          
021900           05  WS-TAB-WORD            PIC X(07).                          
022000           05  WS-TRIM-EDIT           PIC ZZZZ9.                          
022100           05  WS-TRIM-TEXT           PIC X(05).                          
022200           05  WS-WK-START-TXT        PIC X(05).                          
022300           05  WS-WK-END-TXT          PIC X(05).                          
022400           05  WS-EH-DAYS-TXT         PIC X(05).                          
022500           05  WS-EH-STEPS-TXT        PIC X(05).                          
022600           05  WS-DISP-QTY-TXT        PIC X(05).                          
022700           05  WS-DISP-DAYS-TXT       PIC X(05).                          
022800           05  WS-STEP-START-TXT      PIC X(12).                          
022900           05  WS-STEP-END-TXT        PIC X(12).                          
023000           05  WS-COMBO-COUNT-ED      PIC ZZ.9.                           
023100           05  WS-COMBO-STRENGTH-ED   PIC Z9.99.                          
023200           05  FILLER                 PIC X(10).                          
023300                                                                          
023400******************************************************************        
023500*  WORKING COPY OF THE DOSECNVT PARAMETER RECORD - ONE CALL PER           
023600*  RUN, MADE BEFORE THE TAPER LOOP BEGINS                                 
023700******************************************************************        
023800       01  WS-DOSE-CONVERT-REC.                                           
023900           05  WS-DC-MEDICATION-NAME  PIC X(20).                          
024000           05  WS-DC-STARTING-DOSE    PIC 9(4)V99.                        
024100           05  WS-DC-MED-FOUND-SW     PIC X(01).                          
024200               88  WS-DC-MED-FOUND      VALUE "Y".                        
024300               88  WS-DC-MED-NOT-FOUND  VALUE "N".                        
024400           05  WS-DC-DIAZ-EQUIV-DOSE  PIC 9(3)V99.                        
024500           05  FILLER                 PIC X(10).                          
024600                                                                          
024700******************************************************************        
024800*  WORKING COPY OF THE DOSESPLT PARAMETER RECORDS - ONE CALL PER          
024900*  STEP OF THE TAPER                                                      
025000******************************************************************        
025100       01  WS-DOSE-SPLIT-REC.                                             
025200           05  WS-DS-TOTAL-DOSE       PIC 9(3)V99.                        
025300           05  WS-DS-REQ-FREQ         PIC X(04).                          
025400           05  WS-DS-ASSIGNED-FREQ    PIC X(04).                          
025500           05  FILLER                 PIC X(10).                          
025600                                                                          
025700       01  WS-DOSING-SCHEDULE-WK.                                         
025800           05  WS-DS-SLOT OCCURS 3 TIMES                                  
025900                               INDEXED BY DS-SLOT-NDX.                    
026000               10  WS-DS-SLOT-LABEL       PIC X(02).                      
026100               10  WS-DS-SLOT-IN-USE      PIC X(01).                      
026200               10  WS-DS-SLOT-DOSE-MG     PIC 9(3)V99.                    
026300               10  WS-DS-COMBO OCCURS 4 TIMES                             
026400                               INDEXED BY DS-COMBO-NDX.                   
026500                   15  WS-DS-COMBO-STRENGTH PIC 9(2)V99.                  
026600                   15  WS-DS-COMBO-COUNT    PIC 9(2)V9.                   
026700                   15  WS-DS-COMBO-IN-USE   PIC X(01).                    
026800                                                                          
026900******************************************************************        
027000*  WORKING COPY OF THE DTEFMT PARAMETER RECORD - CALLED FROM THE          
027100*  400- PATIENT LETTER AND 600- PHARMACY ORDER PARAGRAPHS                 
027200******************************************************************        
027300       01  WS-DATE-FORMAT-REC.                                            
027400           05  WS-DF-CCYY             PIC 9(04).                          
027500           05  WS-DF-MM               PIC 9(02).                          
027600           05  WS-DF-DD               PIC 9(02).                          
027700           05  WS-DF-STYLE            PIC X(04).                          
027800           05  WS-DF-TEXT             PIC X(18).                          
027900           05  FILLER                 PIC X(10).                          
028000                                                                          
028100******************************************************************        
028200*  PRINT-LINE WORKING RECORDS - BUILT HERE, THEN WRITTEN OUT              
028300*  WITH "WRITE ... FROM", HOUSE STYLE FOR EVERY REPORT PROGRAM            
028400******************************************************************        
028500       01  WS-PATINSTR-LINE.                                              
028600           05  WS-PI-TEXT             PIC X(100).                         
028700           05  FILLER                 PIC X(32).                          
028800                                                                          
028900       01  WS-EHRSUM-LINE.                                                
029000           05  WS-EH-TEXT             PIC X(120).                         
029100           05  FILLER                 PIC X(12).                          
029200                                                                          
029300       01  WS-PHRMORD-LINE.                                               
029400           05  WS-PO-TEXT             PIC X(100).                         
029500           05  FILLER                 PIC X(32).                          
029600                                                                          
029700       01  WS-PILLTOT-LINE.                                               
029800           05  WS-PT-TEXT             PIC X(60).                          
029900           05  FILLER                 PIC X(72).                          
030000                                                                          
030100           COPY ABNDREC.                                                  
030200                                                                          
030300       PROCEDURE DIVISION.                                                
030400           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                        
030500           PERFORM 200-VALIDATE-MEDICATION THRU 200-EXIT.                 
030600           PERFORM 210-CONVERT-DOSE THRU 210-EXIT.                        
030700           PERFORM 220-LOOKUP-TAPER-SPEED THRU 220-EXIT.                  
030800                                                                          
030900           MOVE "Y" TO WS-WK-SUBTRACT-SW.                                 
031000           PERFORM 300-BUILD-SCHEDULE THRU 300-EXIT                       
031100               UNTIL WS-CURRENT-DOSE NOT GREATER THAN WS-MIN-DOSE.        
031200                                                                          
031300           PERFORM 340-EMIT-FINAL-STEP THRU 340-EXIT.                     
031400           PERFORM 350-EMIT-HOLD-STEP THRU 350-EXIT.                      
031500           PERFORM 360-SET-TOTAL-DAYS THRU 360-EXIT.                      
031600                                                                          
031700           PERFORM 400-WRITE-PATIENT-INSTR THRU 400-EXIT.                 
031800           PERFORM 500-WRITE-EHR-SUMMARY THRU 500-EXIT.                   
031900           PERFORM 600-WRITE-PHRMORD THRU 600-EXIT.                       
032000           PERFORM 700-WRITE-PILLTOT THRU 700-EXIT.                       
032100                                                                          
032200           PERFORM 999-CLEANUP THRU 999-EXIT.                             
032300           STOP RUN.                                                      
032400                                                                          
032500       000-HOUSEKEEPING.                                                  
032600           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                          
032700           PERFORM 800-OPEN-FILES THRU 800-EXIT.                          
032800           PERFORM 900-READ-TAPRIN THRU 900-EXIT.                         
032900           PERFORM 050-INIT-PILLTOT-TABLE THRU 050-EXIT.                  
033000                                                                          
033100           MOVE ZERO TO WS-STEP-COUNT WS-DAY-COUNT.                       
033200           MOVE 1 TO WS-WEEK-NUM.                                         
033300           MOVE START-DATE-CCYY TO WS-WORK-DATE-CCYY.                     
033400           MOVE START-DATE-MM   TO WS-WORK-DATE-MM.                       
033500           MOVE START-DATE-DD   TO WS-WORK-DATE-DD.                       
033600           MOVE MIN-DOSE-MG     TO WS-MIN-DOSE.                           
033700           MOVE ROUND-TO-MG     TO WS-ROUND-TO.                           
033800       000-EXIT.                                                          
033900           EXIT.                                                          
034000                                                                          
034100       050-INIT-PILLTOT-TABLE.                                            
034200           MOVE "050-INIT-PILLTOT-TABLE" TO PARA-NAME.                    
034300           SET PT-NDX TO 1.                                               
034400           MOVE 10.00 TO WS-PT-STRENGTH (PT-NDX).                         
034500           MOVE ZERO  TO WS-PT-TOTAL-TABS (PT-NDX).                       
034600           SET PT-NDX TO 2.                                               
034700           MOVE 05.00 TO WS-PT-STRENGTH (PT-NDX).                         
034800           MOVE ZERO  TO WS-PT-TOTAL-TABS (PT-NDX).                       
034900           SET PT-NDX TO 3.                                               
035000           MOVE 02.00 TO WS-PT-STRENGTH (PT-NDX).                         
035100           MOVE ZERO  TO WS-PT-TOTAL-TABS (PT-NDX).                       
035200       050-EXIT.                                                          
035300           EXIT.                                                          
035400                                                                          
035500       200-VALIDATE-MEDICATION.                                           
035600*** UNSUPPORTED MEDICATION IS A FATAL CARD ERROR - IT MUST BE             
035700*** CONVERTED TO DIAZEPAM BEFORE THIS PROGRAM CAN TAPER IT.               
035800           MOVE "200-VALIDATE-MEDICATION" TO PARA-NAME.                   
035900           MOVE MEDICATION-NAME  TO WS-DC-MEDICATION-NAME.                
036000           MOVE STARTING-DOSE-MG TO WS-DC-STARTING-DOSE.                  
036100           CALL "DOSECNVT" USING WS-DOSE-CONVERT-REC,                     
036200                                 WS-RETURN-CD.                            
036300           IF WS-DC-MED-NOT-FOUND                                         
036400               MOVE SPACES TO ABEND-REASON                                
036500               STRING "UNSUPPORTED MEDICATION - "                         
036600                          DELIMITED BY SIZE                               
036700                      MEDICATION-NAME DELIMITED BY SIZE                   
036800                      " MUST BE CONVERTED TO DIAZEPAM "                   
036900                          DELIMITED BY SIZE                               
037000                      "BEFORE TAPERING"                                   
037100                          DELIMITED BY SIZE                               
037200                   INTO ABEND-REASON                                      
037300               GO TO 1000-ABEND-RTN.                                      
037400       200-EXIT.                                                          
037500           EXIT.                                                          
037600                                                                          
037700       210-CONVERT-DOSE.                                                  
037800           MOVE "210-CONVERT-DOSE" TO PARA-NAME.                          
037900           MOVE WS-DC-DIAZ-EQUIV-DOSE TO WS-CURRENT-DOSE.                 
038000       210-EXIT.                                                          
038100           EXIT.                                                          
038200                                                                          
038300       220-LOOKUP-TAPER-SPEED.                                            
038400           MOVE "220-LOOKUP-TAPER-SPEED" TO PARA-NAME.                    
038500           MOVE TAPER-SPEED TO WS-SPEED-NAME-UC.                          
038600           INSPECT WS-SPEED-NAME-UC                                       
038700               CONVERTING "abcdefghijklmnopqrstuvwxyz"                    
038800                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   
038900                                                                          
039000           SET SPEED-NDX TO 1.                                            
039100           SEARCH SPEED-ENTRY                                             
039200               AT END                                                     
039300                   MOVE "UNSUPPORTED TAPER SPEED ON REQUEST CARD"         
039400                       TO ABEND-REASON                                    
039500                   GO TO 1000-ABEND-RTN                                   
039600               WHEN SPEED-NAME (SPEED-NDX) = WS-SPEED-NAME-UC             
039700                   MOVE SPEED-PERCENT (SPEED-NDX)                         
039800                       TO WS-PERCENT-PER-STEP                             
039900                   MOVE SPEED-INTERVAL-DAYS (SPEED-NDX)                   
040000                       TO WS-INTERVAL-DAYS.                               
040100       220-EXIT.                                                          
040200           EXIT.                                                          
040300                                                                          
040400       300-BUILD-SCHEDULE.                                                
040500           MOVE "300-BUILD-SCHEDULE" TO PARA-NAME.                        
040600           ADD 1 TO WS-STEP-COUNT.                                        
040700           IF WS-STEP-COUNT > 50                                          
040800               MOVE "RUNAWAY TAPER SCHEDULE EXCEEDS 50 STEPS"             
040900                   TO ABEND-REASON                                        
041000               GO TO 1000-ABEND-RTN.                                      
041100                                                                          
041200           MOVE "Y" TO WS-WK-SUBTRACT-SW.                                 
041300           PERFORM 310-EMIT-STEP THRU 310-EXIT.                           
041400           PERFORM 320-REDUCE-DOSE THRU 320-EXIT.                         
041500           PERFORM 330-ADVANCE-COUNTERS THRU 330-EXIT.                    
041600       300-EXIT.                                                          
041700           EXIT.                                                          
041800                                                                          
041900       310-EMIT-STEP.                                                     
042000           MOVE "310-EMIT-STEP" TO PARA-NAME.                             
042100           SET STEP-NDX TO WS-STEP-COUNT.                                 
042200           MOVE WS-CURRENT-DOSE TO STEP-DOSE-MG (STEP-NDX).               
042300           MOVE WS-INTERVAL-DAYS                                          
042400               TO STEP-DURATION-DAYS (STEP-NDX).                          
042500           COMPUTE STEP-START-DAY (STEP-NDX) =                            
042600               WS-DAY-COUNT + 1.                                          
042700           COMPUTE STEP-END-DAY (STEP-NDX) =                              
042800               STEP-START-DAY (STEP-NDX) + WS-INTERVAL-DAYS - 1.          
042900                                                                          
043000           MOVE WS-WORK-DATE-CCYY TO STEP-START-CCYY (STEP-NDX).          
043100           MOVE WS-WORK-DATE-MM   TO STEP-START-MM   (STEP-NDX).          
043200           MOVE WS-WORK-DATE-DD   TO STEP-START-DD   (STEP-NDX).          
043300                                                                          
043400           MOVE WS-WORK-DATE-CCYY TO WS-CALC-CCYY.                        
043500           MOVE WS-WORK-DATE-MM   TO WS-CALC-MM.                          
043600           MOVE WS-WORK-DATE-DD   TO WS-CALC-DD.                          
043700           COMPUTE WS-CALC-DAYS-TO-ADD = WS-INTERVAL-DAYS - 1.            
043800           PERFORM 336-ADD-INTERVAL-DAYS THRU 336-EXIT.                   
043900           MOVE WS-CALC-CCYY TO STEP-END-CCYY (STEP-NDX).                 
044000           MOVE WS-CALC-MM   TO STEP-END-MM   (STEP-NDX).                 
044100           MOVE WS-CALC-DD   TO STEP-END-DD   (STEP-NDX).                 
044200                                                                          
044300           MOVE WS-INTERVAL-DAYS TO WS-WK-DURATION-DAYS.                  
044400           PERFORM 335-BUILD-WEEK-LABEL THRU 335-EXIT.                    
044500                                                                          
044600           MOVE SPACES TO STEP-NOTE (STEP-NDX).                           
044700           MOVE DOSING-FREQUENCY                                          
044800               TO STEP-DOSING-FREQUENCY (STEP-NDX).                       
044900                                                                          
045000           MOVE WS-CURRENT-DOSE  TO WS-DS-TOTAL-DOSE.                     
045100           MOVE DOSING-FREQUENCY TO WS-DS-REQ-FREQ.                       
045200           CALL "DOSESPLT" USING WS-DOSE-SPLIT-REC,                       
045300                                 WS-DOSING-SCHEDULE-WK,                   
045400                                 WS-RETURN-CD.                            
045500           MOVE WS-DS-ASSIGNED-FREQ                                       
045600               TO STEP-DOSING-FREQUENCY (STEP-NDX).                       
045700                                                                          
045800           PERFORM 312-COPY-SCHEDULE-TO-TABLE THRU 312-EXIT.              
045900           PERFORM 315-ACCUM-PILL-TOTALS THRU 315-EXIT.                   
046000       310-EXIT.                                                          
046100           EXIT.                                                          
046200                                                                          
046300       312-COPY-SCHEDULE-TO-TABLE.                                        
046400           PERFORM 313-COPY-ONE-SLOT THRU 313-EXIT                        
046500               VARYING SLOT-NDX FROM 1 BY 1                               
046600               UNTIL SLOT-NDX > 3.                                        
046700       312-EXIT.                                                          
046800           EXIT.                                                          
046900                                                                          
047000       313-COPY-ONE-SLOT.                                                 
047100           SET DS-SLOT-NDX TO SLOT-NDX.                                   
047200           MOVE WS-DS-SLOT-LABEL (DS-SLOT-NDX)                            
047300               TO SLOT-LABEL (STEP-NDX, SLOT-NDX).                        
047400           MOVE WS-DS-SLOT-IN-USE (DS-SLOT-NDX)                           
047500               TO SLOT-IN-USE-SW (STEP-NDX, SLOT-NDX).                    
047600           MOVE WS-DS-SLOT-DOSE-MG (DS-SLOT-NDX)                          
047700               TO SLOT-PART-DOSE-MG (STEP-NDX, SLOT-NDX).                 
047800           PERFORM 314-COPY-ONE-COMBO THRU 314-EXIT                       
047900               VARYING COMBO-NDX FROM 1 BY 1                              
048000               UNTIL COMBO-NDX > 4.                                       
048100       313-EXIT.                                                          
048200           EXIT.                                                          
048300                                                                          
048400       314-COPY-ONE-COMBO.                                                
048500           SET DS-COMBO-NDX TO COMBO-NDX.                                 
048600           MOVE WS-DS-COMBO-STRENGTH (DS-SLOT-NDX, DS-COMBO-NDX)          
048700               TO COMBO-STRENGTH-MG                                       
048800                   (STEP-NDX, SLOT-NDX, COMBO-NDX).                       
048900           MOVE WS-DS-COMBO-COUNT (DS-SLOT-NDX, DS-COMBO-NDX)             
049000               TO COMBO-TAB-COUNT (STEP-NDX, SLOT-NDX, COMBO-NDX).        
049100           MOVE WS-DS-COMBO-IN-USE (DS-SLOT-NDX, DS-COMBO-NDX)            
049200               TO COMBO-IN-USE-SW (STEP-NDX, SLOT-NDX, COMBO-NDX).        
049300       314-EXIT.                                                          
049400           EXIT.                                                          
049500                                                                          
049600       315-ACCUM-PILL-TOTALS.                                             
049700           PERFORM 316-ACCUM-ONE-SLOT THRU 316-EXIT                       
049800               VARYING SLOT-NDX FROM 1 BY 1                               
049900               UNTIL SLOT-NDX > 3.                                        
050000       315-EXIT.                                                          
050100           EXIT.                                                          
050200                                                                          
050300       316-ACCUM-ONE-SLOT.                                                
050400           IF SLOT-IN-USE (STEP-NDX, SLOT-NDX)                            
050500               PERFORM 317-ACCUM-ONE-COMBO THRU 317-EXIT                  
050600                   VARYING COMBO-NDX FROM 1 BY 1                          
050700                   UNTIL COMBO-NDX > 4.                                   
050800       316-EXIT.                                                          
050900           EXIT.                                                          
051000                                                                          
051100       317-ACCUM-ONE-COMBO.                                               
051200           IF COMBO-IN-USE (STEP-NDX, SLOT-NDX, COMBO-NDX)                
051300               PERFORM 318-FIND-STRENGTH-SLOT THRU 318-EXIT.              
051400       317-EXIT.                                                          
051500           EXIT.                                                          
051600                                                                          
051700       318-FIND-STRENGTH-SLOT.                                            
051800           SET PT-NDX TO 1.                                               
051900           SEARCH WS-PILLTOT-ENTRY                                        
052000               AT END                                                     
052100                   MOVE "PILL STRENGTH NOT IN TOTALS TABLE"               
052200                       TO ABEND-REASON                                    
052300                   GO TO 1000-ABEND-RTN                                   
052400               WHEN WS-PT-STRENGTH (PT-NDX) =                             
052500                       COMBO-STRENGTH-MG                                  
052600                           (STEP-NDX, SLOT-NDX, COMBO-NDX)                
052700                   COMPUTE WS-PT-TOTAL-TABS (PT-NDX) =                    
052800                       WS-PT-TOTAL-TABS (PT-NDX) +                        
052900                       ( COMBO-TAB-COUNT                                  
053000                           (STEP-NDX, SLOT-NDX, COMBO-NDX) *              
053100                         STEP-DURATION-DAYS (STEP-NDX) ).                 
053200       318-EXIT.                                                          
053300           EXIT.                                                          
053400                                                                          
053500       320-REDUCE-DOSE.                                                   
053600           MOVE "320-REDUCE-DOSE" TO PARA-NAME.                           
053700           COMPUTE WS-REDUCTION-AMT =                                     
053800               WS-CURRENT-DOSE * WS-PERCENT-PER-STEP / 100.               
053900           MOVE WS-REDUCTION-AMT TO WS-DOSE-CHECK-UNSGN.                  
054000*** DEFENSIVE CHECK - A MALFORMED SPEED TABLE PERCENT COULD               
054100*** DRIVE THE REDUCTION NEGATIVE; GUARD BEFORE THE SUBTRACT.              
054200           IF WS-DOSE-CHECK-SGN < ZERO                                    
054300               MOVE "NEGATIVE DOSE REDUCTION COMPUTED"                    
054400                   TO ABEND-REASON                                        
054500               GO TO 1000-ABEND-RTN.                                      
054600                                                                          
054700           COMPUTE WS-NEXT-DOSE ROUNDED =                                 
054800               WS-CURRENT-DOSE - WS-REDUCTION-AMT.                        
054900           IF WS-NEXT-DOSE < WS-MIN-DOSE                                  
055000               MOVE WS-MIN-DOSE TO WS-NEXT-DOSE.                          
055100                                                                          
055200           PERFORM 325-SNAP-TO-ROUND-GRID THRU 325-EXIT.                  
055300           MOVE WS-NEXT-DOSE TO WS-CURRENT-DOSE.                          
055400       320-EXIT.                                                          
055500           EXIT.                                                          
055600                                                                          
055700       325-SNAP-TO-ROUND-GRID.                                            
055800*** SNAPS WS-NEXT-DOSE TO THE NEAREST MULTIPLE OF THE                     
055900*** REQUEST CARD'S ROUND-TO-MG GRID.  COMPUTE ROUNDED ON                  
056000*** THIS COMPILER ROUNDS HALF UP, WHICH IS THE GRID                       
056100*** ROUNDING THIS SHOP HAS ALWAYS USED FOR DOSE STEPS.                    
056200           IF WS-ROUND-TO = ZERO                                          
056300               GO TO 325-EXIT.                                            
056400           COMPUTE WS-ROUND-UNITS ROUNDED =                               
056500               WS-NEXT-DOSE / WS-ROUND-TO.                                
056600           COMPUTE WS-NEXT-DOSE ROUNDED =                                 
056700               WS-ROUND-UNITS * WS-ROUND-TO.                              
056800           IF WS-NEXT-DOSE < WS-MIN-DOSE                                  
056900               MOVE WS-MIN-DOSE TO WS-NEXT-DOSE.                          
057000       325-EXIT.                                                          
057100           EXIT.                                                          
057200                                                                          
057300       330-ADVANCE-COUNTERS.                                              
057400           MOVE "330-ADVANCE-COUNTERS" TO PARA-NAME.                      
057500           ADD WS-INTERVAL-DAYS TO WS-DAY-COUNT.                          
057600           DIVIDE WS-INTERVAL-DAYS BY 7 GIVING WS-WEEK-ADVANCE.           
057700           ADD WS-WEEK-ADVANCE TO WS-WEEK-NUM.                            
057800                                                                          
057900           MOVE WS-WORK-DATE-CCYY TO WS-CALC-CCYY.                        
058000           MOVE WS-WORK-DATE-MM   TO WS-CALC-MM.                          
058100           MOVE WS-WORK-DATE-DD   TO WS-CALC-DD.                          
058200           MOVE WS-INTERVAL-DAYS  TO WS-CALC-DAYS-TO-ADD.                 
058300           PERFORM 336-ADD-INTERVAL-DAYS THRU 336-EXIT.                   
058400           MOVE WS-CALC-CCYY TO WS-WORK-DATE-CCYY.                        
058500           MOVE WS-CALC-MM   TO WS-WORK-DATE-MM.                          
058600           MOVE WS-CALC-DD   TO WS-WORK-DATE-DD.                          
058700       330-EXIT.                                                          
058800           EXIT.                                                          
058900                                                                          
059000       335-BUILD-WEEK-LABEL.                                              
059100           MOVE WS-WEEK-NUM TO WS-TRIM-EDIT.                              
059200           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
059300           MOVE WS-TRIM-TEXT TO WS-WK-START-TXT.                          
059400                                                                          
059500           DIVIDE WS-WK-DURATION-DAYS BY 7                                
059600               GIVING WS-WEEK-ADVANCE.                                    
059700           COMPUTE WS-WK-END-NUM = WS-WEEK-NUM + WS-WEEK-ADVANCE.         
059800           IF WS-WK-SUBTRACT-SW = "Y"                                     
059900               SUBTRACT 1 FROM WS-WK-END-NUM.                             
060000           MOVE WS-WK-END-NUM TO WS-TRIM-EDIT.                            
060100           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
060200           MOVE WS-TRIM-TEXT TO WS-WK-END-TXT.                            
060300                                                                          
060400           MOVE SPACES TO WEEK-LABEL (STEP-NDX).                          
060500           STRING "Weeks " DELIMITED BY SIZE                              
060600                  WS-WK-START-TXT DELIMITED BY SPACE                      
060700                  "-"             DELIMITED BY SIZE                       
060800                  WS-WK-END-TXT   DELIMITED BY SPACE                      
060900               INTO WEEK-LABEL (STEP-NDX).                                
061000       335-EXIT.                                                          
061100           EXIT.                                                          
061200                                                                          
061300       336-ADD-INTERVAL-DAYS.                                             
061400           PERFORM 337-ADVANCE-ONE-DAY THRU 337-EXIT                      
061500               VARYING WS-DAY-ADD-CTR FROM 1 BY 1                         
061600               UNTIL WS-DAY-ADD-CTR > WS-CALC-DAYS-TO-ADD.                
061700       336-EXIT.                                                          
061800           EXIT.                                                          
061900                                                                          
062000       337-ADVANCE-ONE-DAY.                                               
062100           PERFORM 338-CHECK-LEAP-YEAR THRU 338-EXIT.                     
062200           ADD 1 TO WS-CALC-DD.                                           
062300           SET DIM-NDX TO WS-CALC-MM.                                     
062400           IF WS-CALC-DD > WS-DAYS-IN-MONTH (DIM-NDX)                     
062500               MOVE 1 TO WS-CALC-DD                                       
062600               ADD 1 TO WS-CALC-MM.                                       
062700           IF WS-CALC-MM > 12                                             
062800               MOVE 1 TO WS-CALC-MM                                       
062900               ADD 1 TO WS-CALC-CCYY.                                     
063000           IF WS-CALC-CCYY > 2100                                         
063100               MOVE "TAPER SCHEDULE CALENDAR PASSES YEAR 2100"            
063200                   TO ABEND-REASON                                        
063300               GO TO 1000-ABEND-RTN.                                      
063400       337-EXIT.                                                          
063500           EXIT.                                                          
063600                                                                          
063700       338-CHECK-LEAP-YEAR.                                               
063800           DIVIDE WS-CALC-CCYY BY 4 GIVING WS-DIV-QUOT                    
063900               REMAINDER WS-DIV-REM-4.                                    
064000           DIVIDE WS-CALC-CCYY BY 100 GIVING WS-DIV-QUOT                  
064100               REMAINDER WS-DIV-REM-100.                                  
064200           DIVIDE WS-CALC-CCYY BY 400 GIVING WS-DIV-QUOT                  
064300               REMAINDER WS-DIV-REM-400.                                  
064400           MOVE 28 TO WS-DAYS-IN-MONTH (2).                               
064500           IF WS-DIV-REM-4 = 0 AND WS-DIV-REM-100 NOT = 0                 
064600               MOVE 29 TO WS-DAYS-IN-MONTH (2).                           
064700           IF WS-DIV-REM-4 = 0 AND WS-DIV-REM-400 = 0                     
064800               MOVE 29 TO WS-DAYS-IN-MONTH (2).                           
064900       338-EXIT.                                                          
065000           EXIT.                                                          
065100                                                                          
065200       339-TRIM-NUM.                                                      
065300*** STRIPS THE LEADING SPACES A ZERO-SUPPRESSED EDIT PICTURE              
065400*** LEAVES ON A SMALL NUMBER, SO IT READS RIGHT IN A SENTENCE.            
065500           MOVE ZERO TO WS-TRIM-CT.                                       
065600           INSPECT WS-TRIM-EDIT TALLYING WS-TRIM-CT                       
065700               FOR LEADING SPACES.                                        
065800           ADD 1 TO WS-TRIM-CT.                                           
065900           MOVE SPACES TO WS-TRIM-TEXT.                                   
066000           STRING WS-TRIM-EDIT (WS-TRIM-CT:) DELIMITED BY SIZE            
066100               INTO WS-TRIM-TEXT.                                         
066200       339-EXIT.                                                          
066300           EXIT.                                                          
066400                                                                          
066500       340-EMIT-FINAL-STEP.                                               
066600*** ONE STEP AT EXACTLY THE MINIMUM DOSE, HELD FOR THE SAME               
066700*** INTERVAL AS THE LAST TAPER STEP.                                      
066800           MOVE "340-EMIT-FINAL-STEP" TO PARA-NAME.                       
066900           ADD 1 TO WS-STEP-COUNT.                                        
067000           IF WS-STEP-COUNT > 50                                          
067100               MOVE "RUNAWAY TAPER SCHEDULE EXCEEDS 50 STEPS"             
067200                   TO ABEND-REASON                                        
067300               GO TO 1000-ABEND-RTN.                                      
067400                                                                          
067500           MOVE WS-MIN-DOSE TO WS-CURRENT-DOSE.                           
067600           MOVE "Y" TO WS-WK-SUBTRACT-SW.                                 
067700           PERFORM 310-EMIT-STEP THRU 310-EXIT.                           
067800           MOVE "final daily dose" TO STEP-NOTE (STEP-NDX).               
067900           PERFORM 330-ADVANCE-COUNTERS THRU 330-EXIT.                    
068000                                                                          
068100           MOVE "N" TO WS-HOLD-STEP-SW.                                   
068200           IF FINAL-HOLD-DAYS NOT = ZERO                                  
068300                   AND FINAL-HOLD-EVERY NOT = ZERO                        
068400               MOVE "Y" TO WS-HOLD-STEP-SW.                               
068500       340-EXIT.                                                          
068600           EXIT.                                                          
068700                                                                          
068800       350-EMIT-HOLD-STEP.                                                
068900           MOVE "350-EMIT-HOLD-STEP" TO PARA-NAME.                        
069000           IF WS-HOLD-STEP-SKIP                                           
069100               GO TO 350-EXIT.                                            
069200                                                                          
069300           ADD 1 TO WS-STEP-COUNT.                                        
069400           IF WS-STEP-COUNT > 50                                          
069500               MOVE "RUNAWAY TAPER SCHEDULE EXCEEDS 50 STEPS"             
069600                   TO ABEND-REASON                                        
069700               GO TO 1000-ABEND-RTN.                                      
069800                                                                          
069900           MOVE WS-MIN-DOSE TO WS-CURRENT-DOSE.                           
070000           MOVE FINAL-HOLD-DAYS TO WS-INTERVAL-DAYS.                      
070100           MOVE "N" TO WS-WK-SUBTRACT-SW.                                 
070200           PERFORM 310-EMIT-STEP THRU 310-EXIT.                           
070300                                                                          
070400           MOVE FINAL-HOLD-EVERY TO WS-TRIM-EDIT.                         
070500           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
070600           MOVE SPACES TO STEP-NOTE (STEP-NDX).                           
070700           STRING "final hold every " DELIMITED BY SIZE                   
070800                  WS-TRIM-TEXT        DELIMITED BY SPACE                  
070900                  " days"             DELIMITED BY SIZE                   
071000               INTO STEP-NOTE (STEP-NDX).                                 
071100           PERFORM 330-ADVANCE-COUNTERS THRU 330-EXIT.                    
071200       350-EXIT.                                                          
071300           EXIT.                                                          
071400                                                                          
071500       360-SET-TOTAL-DAYS.                                                
071600           MOVE "360-SET-TOTAL-DAYS" TO PARA-NAME.                        
071700           SET STEP-NDX TO WS-STEP-COUNT.                                 
071800           MOVE STEP-END-DAY (STEP-NDX) TO WS-TOTAL-DAYS.                 
071900       360-EXIT.                                                          
072000           EXIT.                                                          
072100                                                                          
072200       400-WRITE-PATIENT-INSTR.                                           
072300           MOVE "400-WRITE-PATIENT-INSTR" TO PARA-NAME.                   
072400           PERFORM 410-WRITE-TITLE-BLOCK THRU 410-EXIT.                   
072500           PERFORM 420-WRITE-STEP-BLOCK THRU 420-EXIT                     
072600               VARYING STEP-NDX FROM 1 BY 1                               
072700               UNTIL STEP-NDX > WS-STEP-COUNT.                            
072800           PERFORM 450-WRITE-FOOTER THRU 450-EXIT.                        
072900       400-EXIT.                                                          
073000           EXIT.                                                          
073100                                                                          
073200       410-WRITE-TITLE-BLOCK.                                             
073300           MOVE SPACES TO WS-PI-TEXT.                                     
073400           STRING "Do not change this schedule without "                  
073500                      DELIMITED BY SIZE                                   
073600                  "consulting your prescriber."                           
073700                      DELIMITED BY SIZE                                   
073800               INTO WS-PI-TEXT.                                           
073900           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
074000                                                                          
074100           MOVE SPACES TO WS-PI-TEXT.                                     
074200           MOVE "Tapering Schedule:" TO WS-PI-TEXT.                       
074300           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
074400                                                                          
074500           MOVE SPACES TO WS-PI-TEXT.                                     
074600           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
074700       410-EXIT.                                                          
074800           EXIT.                                                          
074900                                                                          
075000       420-WRITE-STEP-BLOCK.                                              
075100           MOVE STEP-START-CCYY (STEP-NDX) TO WS-DF-CCYY.                 
075200           MOVE STEP-START-MM   (STEP-NDX) TO WS-DF-MM.                   
075300           MOVE STEP-START-DD   (STEP-NDX) TO WS-DF-DD.                   
075400           MOVE "ABBR" TO WS-DF-STYLE.                                    
075500           CALL "DTEFMT" USING WS-DATE-FORMAT-REC, WS-RETURN-CD.          
075600           MOVE WS-DF-TEXT (1:12) TO WS-STEP-START-TXT.                   
075700                                                                          
075800           MOVE STEP-END-CCYY (STEP-NDX) TO WS-DF-CCYY.                   
075900           MOVE STEP-END-MM   (STEP-NDX) TO WS-DF-MM.                     
076000           MOVE STEP-END-DD   (STEP-NDX) TO WS-DF-DD.                     
076100           CALL "DTEFMT" USING WS-DATE-FORMAT-REC, WS-RETURN-CD.          
076200           MOVE WS-DF-TEXT (1:12) TO WS-STEP-END-TXT.                     
076300                                                                          
076400           MOVE SPACES TO WS-PI-TEXT.                                     
076500           STRING WEEK-LABEL (STEP-NDX) DELIMITED BY SPACE                
076600                  " ("                  DELIMITED BY SIZE                 
076700                  WS-STEP-START-TXT     DELIMITED BY SIZE                 
076800                  " to "                DELIMITED BY SIZE                 
076900                  WS-STEP-END-TXT       DELIMITED BY SIZE                 
077000                  "):"                  DELIMITED BY SIZE                 
077100               INTO WS-PI-TEXT.                                           
077200           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
077300                                                                          
077400           PERFORM 430-WRITE-SLOT-LINE THRU 430-EXIT                      
077500               VARYING SLOT-NDX FROM 1 BY 1                               
077600               UNTIL SLOT-NDX > 3.                                        
077700                                                                          
077800           IF STEP-NOTE (STEP-NDX) NOT = SPACES                           
077900               PERFORM 440-WRITE-NOTE-LINE THRU 440-EXIT.                 
078000                                                                          
078100           MOVE SPACES TO WS-PI-TEXT.                                     
078200           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
078300       420-EXIT.                                                          
078400           EXIT.                                                          
078500                                                                          
078600       430-WRITE-SLOT-LINE.                                               
078700           IF SLOT-NOT-USED (STEP-NDX, SLOT-NDX)                          
078800               GO TO 430-EXIT.                                            
078900                                                                          
079000           MOVE SPACES TO WS-PI-TEXT.                                     
079100           MOVE 1 TO WS-PI-PTR.                                           
079200           MOVE ZERO TO WS-COMBO-BUILT-CT.                                
079300           STRING "  " DELIMITED BY SIZE                                  
079400                  SLOT-LABEL (STEP-NDX, SLOT-NDX)                         
079500                      DELIMITED BY SIZE                                   
079600                  ": " DELIMITED BY SIZE                                  
079700               INTO WS-PI-TEXT WITH POINTER WS-PI-PTR.                    
079800                                                                          
079900           PERFORM 435-APPEND-COMBO-TEXT THRU 435-EXIT                    
080000               VARYING COMBO-NDX FROM 1 BY 1                              
080100               UNTIL COMBO-NDX > 4.                                       
080200                                                                          
080300           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
080400       430-EXIT.                                                          
080500           EXIT.                                                          
080600                                                                          
080700       435-APPEND-COMBO-TEXT.                                             
080800           IF COMBO-NOT-USED (STEP-NDX, SLOT-NDX, COMBO-NDX)              
080900               GO TO 435-EXIT.                                            
081000                                                                          
081100           IF WS-COMBO-BUILT-CT > 0                                       
081200               STRING " + " DELIMITED BY SIZE                             
081300                   INTO WS-PI-TEXT WITH POINTER WS-PI-PTR.                
081400                                                                          
081500           MOVE COMBO-TAB-COUNT (STEP-NDX, SLOT-NDX, COMBO-NDX)           
081600               TO WS-COMBO-COUNT-ED.                                      
081700           MOVE COMBO-STRENGTH-MG (STEP-NDX, SLOT-NDX, COMBO-NDX)         
081800               TO WS-COMBO-STRENGTH-ED.                                   
081900           STRING WS-COMBO-COUNT-ED    DELIMITED BY SIZE                  
082000                  " x "                DELIMITED BY SIZE                  
082100                  WS-COMBO-STRENGTH-ED DELIMITED BY SIZE                  
082200                  "mg"                 DELIMITED BY SIZE                  
082300               INTO WS-PI-TEXT WITH POINTER WS-PI-PTR.                    
082400           ADD 1 TO WS-COMBO-BUILT-CT.                                    
082500       435-EXIT.                                                          
082600           EXIT.                                                          
082700                                                                          
082800       440-WRITE-NOTE-LINE.                                               
082900           MOVE SPACES TO WS-PI-TEXT.                                     
083000           STRING "  Note: " DELIMITED BY SIZE                            
083100                  STEP-NOTE (STEP-NDX) DELIMITED BY SIZE                  
083200               INTO WS-PI-TEXT.                                           
083300           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
083400       440-EXIT.                                                          
083500           EXIT.                                                          
083600                                                                          
083700       450-WRITE-FOOTER.                                                  
083800           MOVE SPACES TO WS-PI-TEXT.                                     
083900           STRING "If you experience any withdrawal "                     
084000                      DELIMITED BY SIZE                                   
084100                  "symptoms, contact your provider "                      
084200                      DELIMITED BY SIZE                                   
084300                  "immediately."                                          
084400                      DELIMITED BY SIZE                                   
084500               INTO WS-PI-TEXT.                                           
084600           WRITE PATINSTR-REC FROM WS-PATINSTR-LINE.                      
084700       450-EXIT.                                                          
084800           EXIT.                                                          
084900                                                                          
085000       500-WRITE-EHR-SUMMARY.                                             
085100           MOVE "500-WRITE-EHR-SUMMARY" TO PARA-NAME.                     
085200           MOVE WS-TOTAL-DAYS TO WS-TRIM-EDIT.                            
085300           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
085400           MOVE WS-TRIM-TEXT TO WS-EH-DAYS-TXT.                           
085500                                                                          
085600           MOVE WS-STEP-COUNT TO WS-TRIM-EDIT.                            
085700           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
085800           MOVE WS-TRIM-TEXT TO WS-EH-STEPS-TXT.                          
085900                                                                          
086000           MOVE SPACES TO WS-EH-TEXT.                                     
086100           STRING "Patient will taper off diazepam over "                 
086200                      DELIMITED BY SIZE                                   
086300                  WS-EH-DAYS-TXT  DELIMITED BY SPACE                      
086400                  " days using a "  DELIMITED BY SIZE                     
086500                  WS-EH-STEPS-TXT DELIMITED BY SPACE                      
086600                  "-step protocol, ending at 0.5 mg "                     
086700                      DELIMITED BY SIZE                                   
086800                  "daily per the February 28, 2025 "                      
086900                      DELIMITED BY SIZE                                   
087000                  "Joint Clinical Practice Guideline."                    
087100                      DELIMITED BY SIZE                                   
087200               INTO WS-EH-TEXT.                                           
087300           WRITE EHRSUM-REC FROM WS-EHRSUM-LINE.                          
087400       500-EXIT.                                                          
087500           EXIT.                                                          
087600                                                                          
087700       600-WRITE-PHRMORD.                                                 
087800           MOVE "600-WRITE-PHRMORD" TO PARA-NAME.                         
087900           PERFORM 610-WRITE-STEP-ORDERS THRU 610-EXIT                    
088000               VARYING STEP-NDX FROM 1 BY 1                               
088100               UNTIL STEP-NDX > WS-STEP-COUNT.                            
088200       600-EXIT.                                                          
088300           EXIT.                                                          
088400                                                                          
088500       610-WRITE-STEP-ORDERS.                                             
088600           PERFORM 620-WRITE-SLOT-ORDERS THRU 620-EXIT                    
088700               VARYING SLOT-NDX FROM 1 BY 1                               
088800               UNTIL SLOT-NDX > 3.                                        
088900       610-EXIT.                                                          
089000           EXIT.                                                          
089100                                                                          
089200       620-WRITE-SLOT-ORDERS.                                             
089300           IF SLOT-NOT-USED (STEP-NDX, SLOT-NDX)                          
089400               GO TO 620-EXIT.                                            
089500           PERFORM 630-WRITE-ONE-ORDER THRU 630-EXIT                      
089600               VARYING COMBO-NDX FROM 1 BY 1                              
089700               UNTIL COMBO-NDX > 4.                                       
089800       620-EXIT.                                                          
089900           EXIT.                                                          
090000                                                                          
090100       630-WRITE-ONE-ORDER.                                               
090200           IF COMBO-NOT-USED (STEP-NDX, SLOT-NDX, COMBO-NDX)              
090300               GO TO 630-EXIT.                                            
090400           PERFORM 631-WRITE-ORDER-DATE THRU 631-EXIT.                    
090500           PERFORM 632-WRITE-ORDER-PRODUCT THRU 632-EXIT.                 
090600           PERFORM 633-WRITE-ORDER-SIG THRU 633-EXIT.                     
090700           PERFORM 634-WRITE-ORDER-DISPENSE THRU 634-EXIT.                
090800           MOVE SPACES TO WS-PO-TEXT.                                     
090900           WRITE PHRMORD-REC FROM WS-PHRMORD-LINE.                        
091000       630-EXIT.                                                          
091100           EXIT.                                                          
091200                                                                          
091300       631-WRITE-ORDER-DATE.                                              
091400           MOVE STEP-START-CCYY (STEP-NDX) TO WS-DF-CCYY.                 
091500           MOVE STEP-START-MM   (STEP-NDX) TO WS-DF-MM.                   
091600           MOVE STEP-START-DD   (STEP-NDX) TO WS-DF-DD.                   
091700           MOVE "FULL" TO WS-DF-STYLE.                                    
091800           CALL "DTEFMT" USING WS-DATE-FORMAT-REC, WS-RETURN-CD.          
091900           PERFORM 429-TRIM-DATE-TEXT THRU 429-EXIT.                      
092000                                                                          
092100           MOVE SPACES TO WS-PO-TEXT.                                     
092200           MOVE WS-DF-TEXT (1:WS-DF-LEN) TO WS-PO-TEXT.                   
092300           WRITE PHRMORD-REC FROM WS-PHRMORD-LINE.                        
092400       631-EXIT.                                                          
092500           EXIT.                                                          
092600                                                                          
092700       429-TRIM-DATE-TEXT.                                                
092800           MOVE ZERO TO WS-DF-TRAIL-CT.                                   
092900           INSPECT WS-DF-TEXT TALLYING WS-DF-TRAIL-CT                     
093000               FOR TRAILING SPACES.                                       
093100           COMPUTE WS-DF-LEN = 18 - WS-DF-TRAIL-CT.                       
093200       429-EXIT.                                                          
093300           EXIT.                                                          
093400                                                                          
093500       632-WRITE-ORDER-PRODUCT.                                           
093600           MOVE COMBO-STRENGTH-MG (STEP-NDX, SLOT-NDX, COMBO-NDX)         
093700               TO WS-COMBO-STRENGTH-ED.                                   
093800           MOVE SPACES TO WS-PO-TEXT.                                     
093900           STRING "Diazepam " DELIMITED BY SIZE                           
094000                  WS-COMBO-STRENGTH-ED DELIMITED BY SIZE                  
094100                  " mg tablets"        DELIMITED BY SIZE                  
094200               INTO WS-PO-TEXT.                                           
094300           WRITE PHRMORD-REC FROM WS-PHRMORD-LINE.                        
094400       632-EXIT.                                                          
094500           EXIT.                                                          
094600                                                                          
094700       633-WRITE-ORDER-SIG.                                               
094800           MOVE COMBO-TAB-COUNT (STEP-NDX, SLOT-NDX, COMBO-NDX)           
094900               TO WS-COMBO-COUNT-ED.                                      
095000           MOVE "tablets" TO WS-TAB-WORD.                                 
095100           IF COMBO-TAB-COUNT (STEP-NDX, SLOT-NDX, COMBO-NDX)             
095200                   = 1.0                                                  
095300               MOVE "tablet " TO WS-TAB-WORD.                             
095400                                                                          
095500           MOVE SPACES TO WS-PO-TEXT.                                     
095600           IF SLOT-IS-AM (STEP-NDX, SLOT-NDX)                             
095700               STRING "Sig: Take "  DELIMITED BY SIZE                     
095800                      WS-COMBO-COUNT-ED DELIMITED BY SIZE                 
095900                      " "           DELIMITED BY SIZE                     
096000                      WS-TAB-WORD   DELIMITED BY SPACE                    
096100                      " by mouth in the morning."                         
096200                                    DELIMITED BY SIZE                     
096300                   INTO WS-PO-TEXT.                                       
096400           IF SLOT-IS-PM (STEP-NDX, SLOT-NDX)                             
096500               STRING "Sig: Take "  DELIMITED BY SIZE                     
096600                      WS-COMBO-COUNT-ED DELIMITED BY SIZE                 
096700                      " "           DELIMITED BY SIZE                     
096800                      WS-TAB-WORD   DELIMITED BY SPACE                    
096900                      " by mouth in the afternoon."                       
097000                                    DELIMITED BY SIZE                     
097100                   INTO WS-PO-TEXT.                                       
097200           IF SLOT-IS-HS (STEP-NDX, SLOT-NDX)                             
097300               STRING "Sig: Take "  DELIMITED BY SIZE                     
097400                      WS-COMBO-COUNT-ED DELIMITED BY SIZE                 
097500                      " "           DELIMITED BY SIZE                     
097600                      WS-TAB-WORD   DELIMITED BY SPACE                    
097700                      " by mouth in the evening."                         
097800                                    DELIMITED BY SIZE                     
097900                   INTO WS-PO-TEXT.                                       
098000           WRITE PHRMORD-REC FROM WS-PHRMORD-LINE.                        
098100       633-EXIT.                                                          
098200           EXIT.                                                          
098300                                                                          
098400       634-WRITE-ORDER-DISPENSE.                                          
098500           COMPUTE WS-DISPENSE-QTY ROUNDED =                              
098600               COMBO-TAB-COUNT (STEP-NDX, SLOT-NDX, COMBO-NDX) *          
098700               STEP-DURATION-DAYS (STEP-NDX).                             
098800           MOVE WS-DISPENSE-QTY TO WS-TRIM-EDIT.                          
098900           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
099000           MOVE WS-TRIM-TEXT TO WS-DISP-QTY-TXT.                          
099100                                                                          
099200           MOVE STEP-DURATION-DAYS (STEP-NDX) TO WS-TRIM-EDIT.            
099300           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
099400           MOVE WS-TRIM-TEXT TO WS-DISP-DAYS-TXT.                         
099500                                                                          
099600           MOVE SPACES TO WS-PO-TEXT.                                     
099700           STRING "Disp: "         DELIMITED BY SIZE                      
099800                  WS-DISP-QTY-TXT  DELIMITED BY SPACE                     
099900                  " tablets for "  DELIMITED BY SIZE                      
100000                  WS-DISP-DAYS-TXT DELIMITED BY SPACE                     
100100                  " days"          DELIMITED BY SIZE                      
100200               INTO WS-PO-TEXT.                                           
100300           WRITE PHRMORD-REC FROM WS-PHRMORD-LINE.                        
100400       634-EXIT.                                                          
100500           EXIT.                                                          
100600                                                                          
100700       700-WRITE-PILLTOT.                                                 
100800           MOVE "700-WRITE-PILLTOT" TO PARA-NAME.                         
100900           PERFORM 710-WRITE-ONE-TOTAL THRU 710-EXIT                      
101000               VARYING PT-NDX FROM 1 BY 1                                 
101100               UNTIL PT-NDX > 3.                                          
101200       700-EXIT.                                                          
101300           EXIT.                                                          
101400                                                                          
101500       710-WRITE-ONE-TOTAL.                                               
101600           MOVE WS-PT-STRENGTH (PT-NDX) TO WS-COMBO-STRENGTH-ED.          
101700           COMPUTE WS-PT-ROUND-TABS ROUNDED =                             
101800               WS-PT-TOTAL-TABS (PT-NDX).                                 
101900           MOVE WS-PT-ROUND-TABS TO WS-TRIM-EDIT.                         
102000           PERFORM 339-TRIM-NUM THRU 339-EXIT.                            
102100                                                                          
102200           MOVE SPACES TO WS-PT-TEXT.                                     
102300           STRING "Diazepam " DELIMITED BY SIZE                           
102400                  WS-COMBO-STRENGTH-ED DELIMITED BY SIZE                  
102500                  " mg: "              DELIMITED BY SIZE                  
102600                  WS-TRIM-TEXT         DELIMITED BY SPACE                 
102700                  " tablets"           DELIMITED BY SIZE                  
102800               INTO WS-PT-TEXT.                                           
102900           WRITE PILLTOT-REC FROM WS-PILLTOT-LINE.                        
103000       710-EXIT.                                                          
103100           EXIT.                                                          
103200                                                                          
103300       800-OPEN-FILES.                                                    
103400           MOVE "800-OPEN-FILES" TO PARA-NAME.                            
103500           OPEN INPUT  TAPRIN.                                            
103600           OPEN OUTPUT PATINSTR.                                          
103700           OPEN OUTPUT EHRSUM.                                            
103800           OPEN OUTPUT PHRMORD.                                           
103900           OPEN OUTPUT PILLTOT.                                           
104000           OPEN OUTPUT SYSOUT.                                            
104100       800-EXIT.                                                          
104200           EXIT.                                                          
104300                                                                          
104400       850-CLOSE-FILES.                                                   
104500           MOVE "850-CLOSE-FILES" TO PARA-NAME.                           
104600           CLOSE TAPRIN PATINSTR EHRSUM PHRMORD PILLTOT SYSOUT.           
104700       850-EXIT.                                                          
104800           EXIT.                                                          
104900                                                                          
105000       900-READ-TAPRIN.                                                   
105100           MOVE "900-READ-TAPRIN" TO PARA-NAME.                           
105200           READ TAPRIN                                                    
105300               AT END                                                     
105400                   MOVE "NO TAPER REQUEST RECORD ON TAPRIN"               
105500                       TO ABEND-REASON                                    
105600                   GO TO 1000-ABEND-RTN.                                  
105700       900-EXIT.                                                          
105800           EXIT.                                                          
105900                                                                          
106000       999-CLEANUP.                                                       
106100           MOVE "999-CLEANUP" TO PARA-NAME.                               
106200           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
106300           DISPLAY "*** TAPRSKED - NORMAL END OF JOB ***".                
106400       999-EXIT.                                                          
106500           EXIT.                                                          
106600                                                                          
106700       1000-ABEND-RTN.                                                    
106800           MOVE PARA-NAME    TO ABEND-PARA-O.                             
106900           MOVE ABEND-REASON TO ABEND-REASON-O.                           
107000           MOVE EXPECTED-VAL TO ABEND-EXPECTED-O.                         
107100           MOVE ACTUAL-VAL   TO ABEND-ACTUAL-O.                           
107200           WRITE SYSOUT-REC FROM ABEND-REC.                               
107300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.                         
107400           DISPLAY "*** ABNORMAL END OF JOB-TAPRSKED ***"                 
107500               UPON CONSOLE.                                              
107600           DIVIDE ZERO-VAL INTO ONE-VAL.                                  
107700       1000-EXIT.                                                         
107800           EXIT.                                                          
