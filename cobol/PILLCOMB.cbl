000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  PILLCOMB.                                             
000400       AUTHOR. R. MISHRA.                                                 
000500       INSTALLATION. COBOL DEV CENTER.                                    
000600       DATE-WRITTEN. 11/19/90.                                            
000700       DATE-COMPILED. 11/19/90.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          GREEDY-DECOMPOSES A TARGET DAILY (OR PART-DAY) DOSE            
001300*          INTO COUNTS OF THE COMMERCIALLY AVAILABLE DIAZEPAM             
001400*          TABLET STRENGTHS, LARGEST STRENGTH FIRST, WITH A               
001500*          HALF-TABLET FALLBACK FOR THE LEFTOVER REMAINDER.               
001600*                                                                         
001700*          CALLED BY DOSESPLT ONCE PER ADMINISTRATION TIME SLOT.          
001800*          TAPERING IS ALWAYS DONE IN DIAZEPAM, SO ONLY THE               
001900*          DIAZEPAM STRENGTH TABLE IS CARRIED HERE.                       
002000*                                                                         
002100******************************************************************        
002200* MAINTENANCE                                                             
002300*   11/19/90  RDM  ORIGINAL - 10/5/2 MG STRENGTHS                         
002400*   07/08/93  RDM  HALF-TABLET FALLBACK ADDED - PHARMACY WAS              
002500*                  REJECTING SIGS WITH AN UNRESOLVED REMAINDER            
002600*   02/09/99  JS   Y2K FOLLOW-UP - NO DATE FIELDS IN THIS PROGRAM,        
002700*                  REVIEWED AND CLOSED WITH NO CHANGE                     
002800*   05/17/04  RDM  REQ 5209 - ACHIEVABLE-SW ADDED SO DOSESPLT CAN         
002900*                  TEST A SPLIT PART WITHOUT RE-SUMMING THE COMBO         
003000******************************************************************        
003100       ENVIRONMENT DIVISION.                                              
003200       CONFIGURATION SECTION.                                             
003300       SOURCE-COMPUTER. IBM-390.                                          
003400       OBJECT-COMPUTER. IBM-390.                                          
003500       SPECIAL-NAMES.                                                     
003600           C01 IS TOP-OF-FORM                                             
003700           CLASS DOSE-DIGITS IS "0" THRU "9"                              
003800           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON                            
003900                  OFF STATUS IS WS-TRACE-SW-OFF.                          
004000       INPUT-OUTPUT SECTION.                                              
004100                                                                          
004200       DATA DIVISION.                                                     
004300       FILE SECTION.                                                      
004400                                                                          
004500       WORKING-STORAGE SECTION.                                           
004600******************************************************************        
004700*  AVAILABLE DIAZEPAM TABLET STRENGTHS - DESCENDING.  DO NOT              
004800*  RESEQUENCE - THE GREEDY PASS DEPENDS ON DESCENDING ORDER.              
004900******************************************************************        
005000       01  WS-DIAZ-STRENGTH-VALUES.                                       
005100           05  FILLER              PIC 9(2)V99 VALUE 10.00.               
005200           05  FILLER              PIC 9(2)V99 VALUE 05.00.               
005300           05  FILLER              PIC 9(2)V99 VALUE 02.00.               
005400                                                                          
005500       01  WS-DIAZ-STRENGTH-TABLE                                         
005600                                REDEFINES WS-DIAZ-STRENGTH-VALUES.        
005700           05  DIAZ-STRENGTH-MG    PIC 9(2)V99 OCCURS 3 TIMES             
005800                                    INDEXED BY STR-NDX.                   
005900                                                                          
006000******************************************************************        
006100*  ALTERNATE VIEW OF THE STRENGTH TABLE FOR THE HALF-TABLET PASS          
006200*  - 150- WALKS THE TABLE BY RAW BYTES WHEN LOOKING FOR THE               
006300*  CLOSEST STRENGTH SO IT DOES NOT DISTURB STR-NDX                        
006400******************************************************************        
006500       01  WS-DIAZ-STRENGTH-BYTES                                         
006600                                REDEFINES WS-DIAZ-STRENGTH-VALUES.        
006700           05  WS-STRENGTH-BYTE        PIC X(01) OCCURS 12 TIMES.         
006800                                                                          
006900       01  WS-WORK-FIELDS.                                                
007000           05  WS-REMAINING-DOSE   PIC 9(3)V99 COMP-3.                    
007100           05  WS-TAB-COUNT        PIC 9(02) COMP-3.                      
007200           05  WS-REDUCE-AMT       PIC 9(3)V99 COMP-3.                    
007300           05  WS-SUM-CHECK        PIC 9(3)V99 COMP-3.                    
007400           05  WS-CLOSEST-STRENGTH PIC 9(2)V99 COMP-3.                    
007500           05  WS-CLOSEST-DIST     PIC 9(3)V99 COMP-3.                    
007600           05  WS-THIS-DIST        PIC 9(3)V99 COMP-3.                    
007700           05  WS-SIGNED-DIST      PIC S9(3)V99 COMP-3.                   
007800           05  WS-OUT-NDX          PIC 9(02) COMP.                        
007900           05  WS-FOUND-SLOT-SW    PIC X(01).                             
008000               88  FOUND-SLOT      VALUE "Y".                             
008100               88  NOT-FOUND-SLOT  VALUE "N".                             
008200           05  FILLER              PIC X(10).                             
008300                                                                          
008400******************************************************************        
008500*  UNSIGNED/SIGNED PAIR ON THE COMBO SUM CHECK - 200- COMPARES            
008600*  THE UNSIGNED SUM AGAINST THE TARGET; THE SIGNED PACKED VIEW            
008700*  LETS THE CALLER'S ABEND TRACE CARRY THE SUM IN A COMP-3 FIELD          
008800*  WITHOUT A SEPARATE MOVE/CONVERT STEP                                   
008900******************************************************************        
009000       01  WS-SUM-CHECK-AREA.                                             
009100           05  WS-SUM-CHECK-UNSGN  PIC 9(3)V99.                           
009200       01  WS-SUM-CHECK-SIGNED REDEFINES WS-SUM-CHECK-AREA.               
009300           05  WS-SUM-CHECK-SGN    PIC S9(3)V99 COMP-3.                   
009400                                                                          
009500       LINKAGE SECTION.                                                   
009600       01  PILL-COMBINE-REC.                                              
009700           05  TARGET-DOSE-MG-L        PIC 9(3)V99.                       
009800           05  COMBO-OUT OCCURS 4 TIMES                                   
009900                                       INDEXED BY OUT-NDX.                
010000               10  COMBO-STRENGTH-MG-L PIC 9(2)V99.                       
010100               10  COMBO-TAB-COUNT-L   PIC 9(2)V9.                        
010200               10  COMBO-IN-USE-L      PIC X(01).                         
010300                   88  COMBO-SLOT-USED VALUE "Y".                         
010400                   88  COMBO-SLOT-FREE VALUE "N".                         
010500           05  ACHIEVABLE-SW           PIC X(01).                         
010600               88  DOSE-ACHIEVABLE     VALUE "Y".                         
010700               88  DOSE-NOT-ACHIEVABLE VALUE "N".                         
010800           05  FILLER                  PIC X(10).                         
010900                                                                          
011000       01  RETURN-CD                   PIC S9(4) COMP.                    
011100                                                                          
011200       PROCEDURE DIVISION USING PILL-COMBINE-REC, RETURN-CD.              
011300           PERFORM 050-INIT-COMBO-OUT THRU 050-EXIT.                      
011400           PERFORM 100-GREEDY-COMBINE THRU 100-EXIT                       
011500                   VARYING STR-NDX FROM 1 BY 1 UNTIL STR-NDX > 3.         
011600           IF WS-REMAINING-DOSE > ZERO                                    
011700               PERFORM 150-HALF-TABLET-FALLBACK THRU 150-EXIT.            
011800           PERFORM 200-CHECK-ACHIEVABLE THRU 200-EXIT.                    
011900                                                                          
012000           MOVE ZERO TO RETURN-CD.                                        
012100           GOBACK.                                                        
012200                                                                          
012300       050-INIT-COMBO-OUT.                                                
012400           MOVE TARGET-DOSE-MG-L TO WS-REMAINING-DOSE.                    
012500           MOVE 1 TO WS-OUT-NDX.                                          
012600           PERFORM 055-CLEAR-COMBO-SLOT THRU 055-EXIT                     
012700                   VARYING OUT-NDX FROM 1 BY 1 UNTIL OUT-NDX > 4.         
012800       050-EXIT.                                                          
012900           EXIT.                                                          
013000                                                                          
013100       055-CLEAR-COMBO-SLOT.                                              
013200           MOVE ZERO TO COMBO-STRENGTH-MG-L (OUT-NDX).                    
013300           MOVE ZERO TO COMBO-TAB-COUNT-L (OUT-NDX).                      
013400           MOVE "N" TO COMBO-IN-USE-L (OUT-NDX).                          
013500       055-EXIT.                                                          
013600           EXIT.                                                          
013700                                                                          
013800       100-GREEDY-COMBINE.                                                
013900           DIVIDE WS-REMAINING-DOSE BY DIAZ-STRENGTH-MG (STR-NDX)         
014000               GIVING WS-TAB-COUNT.                                       
014100           IF WS-TAB-COUNT = ZERO                                         
014200               GO TO 100-EXIT.                                            
014300                                                                          
014400           MOVE DIAZ-STRENGTH-MG (STR-NDX)                                
014500                       TO COMBO-STRENGTH-MG-L (WS-OUT-NDX).               
014600           MOVE WS-TAB-COUNT TO COMBO-TAB-COUNT-L (WS-OUT-NDX).           
014700           MOVE "Y" TO COMBO-IN-USE-L (WS-OUT-NDX).                       
014800           COMPUTE WS-REDUCE-AMT ROUNDED =                                
014900               WS-TAB-COUNT * DIAZ-STRENGTH-MG (STR-NDX).                 
015000           SUBTRACT WS-REDUCE-AMT FROM WS-REMAINING-DOSE.                 
015100           ADD 1 TO WS-OUT-NDX.                                           
015200       100-EXIT.                                                          
015300           EXIT.                                                          
015400                                                                          
015500       150-HALF-TABLET-FALLBACK.                                          
015600*** REMAINDER IS SMALLER THAN THE SMALLEST TABLET - ADD A HALF            
015700*** TABLET OF WHICHEVER STRENGTH IS CLOSEST, TIES TO THE SMALLER          
015800           MOVE DIAZ-STRENGTH-MG (3) TO WS-CLOSEST-STRENGTH.              
015900           COMPUTE WS-SIGNED-DIST =                                       
016000               DIAZ-STRENGTH-MG (3) - WS-REMAINING-DOSE.                  
016100           PERFORM 160-ABSOLUTE-DIST THRU 160-EXIT.                       
016200           MOVE WS-THIS-DIST TO WS-CLOSEST-DIST.                          
016300                                                                          
016400           PERFORM 170-NEXT-CLOSEST THRU 170-EXIT                         
016500                   VARYING STR-NDX FROM 2 BY -1 UNTIL STR-NDX < 1.        
016600                                                                          
016700           MOVE "N" TO WS-FOUND-SLOT-SW.                                  
016800           PERFORM 180-FIND-SLOT THRU 180-EXIT                            
016900                   VARYING OUT-NDX FROM 1 BY 1                            
017000                   UNTIL OUT-NDX > 4 OR FOUND-SLOT.                       
017100           IF NOT FOUND-SLOT                                              
017200               MOVE WS-OUT-NDX TO OUT-NDX.                                
017300                                                                          
017400           MOVE WS-CLOSEST-STRENGTH                                       
017500                       TO COMBO-STRENGTH-MG-L (OUT-NDX).                  
017600           ADD 0.5 TO COMBO-TAB-COUNT-L (OUT-NDX).                        
017700           MOVE "Y" TO COMBO-IN-USE-L (OUT-NDX).                          
017800           MOVE ZERO TO WS-REMAINING-DOSE.                                
017900       150-EXIT.                                                          
018000           EXIT.                                                          
018100                                                                          
018200       160-ABSOLUTE-DIST.                                                 
018300*** NO INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL - FOLD THE SIGN           
018400*** OF WS-SIGNED-DIST BY HAND                                             
018500           IF WS-SIGNED-DIST < ZERO                                       
018600               COMPUTE WS-THIS-DIST = WS-SIGNED-DIST * -1                 
018700           ELSE                                                           
018800               MOVE WS-SIGNED-DIST TO WS-THIS-DIST.                       
018900       160-EXIT.                                                          
019000           EXIT.                                                          
019100                                                                          
019200       170-NEXT-CLOSEST.                                                  
019300           COMPUTE WS-SIGNED-DIST =                                       
019400               DIAZ-STRENGTH-MG (STR-NDX) - WS-REMAINING-DOSE.            
019500           PERFORM 160-ABSOLUTE-DIST THRU 160-EXIT.                       
019600           IF WS-THIS-DIST < WS-CLOSEST-DIST                              
019700               MOVE WS-THIS-DIST TO WS-CLOSEST-DIST                       
019800               MOVE DIAZ-STRENGTH-MG (STR-NDX)                            
019900                       TO WS-CLOSEST-STRENGTH.                            
020000       170-EXIT.                                                          
020100           EXIT.                                                          
020200                                                                          
020300       180-FIND-SLOT.                                                     
020400           IF COMBO-STRENGTH-MG-L (OUT-NDX) = WS-CLOSEST-STRENGTH         
020500               MOVE "Y" TO WS-FOUND-SLOT-SW.                              
020600       180-EXIT.                                                          
020700           EXIT.                                                          
020800                                                                          
020900       200-CHECK-ACHIEVABLE.                                              
021000           MOVE ZERO TO WS-SUM-CHECK.                                     
021100           PERFORM 210-ADD-COMBO-SLOT THRU 210-EXIT                       
021200                   VARYING OUT-NDX FROM 1 BY 1 UNTIL OUT-NDX > 4.         
021300                                                                          
021400           MOVE WS-SUM-CHECK TO WS-SUM-CHECK-UNSGN.                       
021500           IF WS-SUM-CHECK = TARGET-DOSE-MG-L                             
021600               MOVE "Y" TO ACHIEVABLE-SW                                  
021700           ELSE                                                           
021800               MOVE "N" TO ACHIEVABLE-SW                                  
021900               IF WS-TRACE-SW-ON                                          
022000                   DISPLAY "PILLCOMB - COMBO NOT ACHIEVABLE, TGT="        
022100                       TARGET-DOSE-MG-L " SUM=" WS-SUM-CHECK.             
022200       200-EXIT.                                                          
022300           EXIT.                                                          
022400                                                                          
022500       210-ADD-COMBO-SLOT.                                                
022600           IF COMBO-SLOT-USED (OUT-NDX)                                   
022700               COMPUTE WS-SUM-CHECK ROUNDED = WS-SUM-CHECK +              
022800                   ( COMBO-STRENGTH-MG-L (OUT-NDX) *                      
022900                     COMBO-TAB-COUNT-L (OUT-NDX) ).                       
023000       210-EXIT.                                                          
023100           EXIT.                                                          
