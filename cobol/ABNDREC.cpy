000100******************************************************************        
000200* COPYBOOK   ABNDREC                                             *        
000300*            COMMON ABEND-TRACE AREA AND SYSOUT DUMP LINE        *        
000400*            SHARED BY EVERY TAPER-BATCH JOB STEP                *        
000500******************************************************************        
000600* MAINTENANCE                                                             
000700*   01/23/88  JS   ORIGINAL - CARRIED OVER FROM THE PATIENT      *        
000800*                  BILLING SUITE'S ABEND-TRACE COPYBOOK          *        
000900*   02/09/99  JS   Y2K - ABEND-REASON WIDENED, DATE TEXT REMOVED *        
001000******************************************************************        
001100       01  ABEND-TRACE-AREA.                                              
001200           05  PARA-NAME               PIC X(24) VALUE SPACES.            
001300           05  ABEND-REASON            PIC X(50) VALUE SPACES.            
001400           05  EXPECTED-VAL           PIC S9(9) COMP-3 VALUE ZERO.        
001500           05  ACTUAL-VAL             PIC S9(9) COMP-3 VALUE ZERO.        
001600           05  ZERO-VAL                PIC S9(1) VALUE ZERO.              
001700           05  ONE-VAL                 PIC S9(1) VALUE ONE.               
001800           05  FILLER                  PIC X(08) VALUE SPACES.            
001900                                                                          
002000       01  ABEND-REC.                                                     
002100           05  FILLER            PIC X(10) VALUE "*** ABEND ".            
002200           05  ABEND-PARA-O      PIC X(24).                               
002300           05  FILLER            PIC X(02) VALUE SPACES.                  
002400           05  ABEND-REASON-O    PIC X(50).                               
002500           05  FILLER            PIC X(10) VALUE "  EXP/ACT:".            
002600           05  ABEND-EXPECTED-O  PIC -(9).                                
002700           05  FILLER            PIC X(01) VALUE "/".                     
002800           05  ABEND-ACTUAL-O    PIC -(9).                                
002900           05  FILLER            PIC X(24) VALUE SPACES.                  
