000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  DOSESPLT.                                             
000400       AUTHOR. R. MISHRA.                                                 
000500       INSTALLATION. COBOL DEV CENTER.                                    
000600       DATE-WRITTEN. 12/03/90.                                            
000700       DATE-COMPILED. 12/03/90.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          SPLITS ONE STEP'S DAILY DOSE INTO 1, 2 OR 3 EVEN-SIZED         
001300*          ADMINISTRATION TIMES (AM/PM/HS) AND CALLS PILLCOMB TO          
001400*          RESOLVE EACH ADMINISTRATION TO A TABLET COMBINATION.           
001500*                                                                         
001600*          WHEN THE REQUESTED FREQUENCY IS "AUTO" THIS PROGRAM            
001700*          TRIES ONCE-A-DAY FIRST, THEN TWICE, THEN THREE TIMES,          
001800*          KEEPING THE FIRST TRY WHERE EVERY PART COMES OUT EVEN          
001900*          ON THE AVAILABLE TABLET STRENGTHS.  A FIXED FREQUENCY          
002000*          ON THE REQUEST CARD IS HONORED AS GIVEN.                       
002100*                                                                         
002200*          CALLED BY TAPRSKED (300-BUILD-SCHEDULE) ONCE PER STEP.         
002300*                                                                         
002400******************************************************************        
002500* MAINTENANCE                                                             
002600*   12/03/90  RDM  ORIGINAL                                               
002700*   03/11/93  RDM  EVEN-SPLIT REMAINDER NOW ABSORBED BY THE LAST          
002800*                  PART INSTEAD OF THE FIRST - PHARMACY WANTED            
002900*                  THE ODD MG ON THE EVENING DOSE, NOT THE MORNING        
003000*   02/09/99  JS   Y2K FOLLOW-UP - NO DATE FIELDS IN THIS PROGRAM,        
003100*                  REVIEWED AND CLOSED WITH NO CHANGE                     
003200*   05/17/04  RDM  REQ 5209 - AUTO FALLS BACK TO TID WHEN NO              
003300*                  FREQUENCY SPLITS EVENLY, RATHER THAN ABENDING          
003400******************************************************************        
003500       ENVIRONMENT DIVISION.                                              
003600       CONFIGURATION SECTION.                                             
003700       SOURCE-COMPUTER. IBM-390.                                          
003800       OBJECT-COMPUTER. IBM-390.                                          
003900       SPECIAL-NAMES.                                                     
004000           C01 IS TOP-OF-FORM                                             
004100           CLASS DOSE-DIGITS IS "0" THRU "9"                              
004200           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON                            
004300                  OFF STATUS IS WS-TRACE-SW-OFF.                          
004400       INPUT-OUTPUT SECTION.                                              
004500                                                                          
004600       DATA DIVISION.                                                     
004700       FILE SECTION.                                                      
004800                                                                          
004900       WORKING-STORAGE SECTION.                                           
005000       01  WS-WORK-FIELDS.                                                
005100           05  WS-SPLIT-COUNT          PIC 9(01) COMP.                    
005200           05  WS-BASE-PART            PIC 9(3)V99 COMP-3.                
005300           05  WS-LAST-PART            PIC 9(3)V99 COMP-3.                
005400           05  WS-SPLIT-PART-DOSE      PIC 9(3)V99 COMP-3                 
005500                                        OCCURS 3 TIMES.                   
005600           05  WS-SLOT-ACHIEVE-SW      PIC X(01) OCCURS 3 TIMES.          
005700               88  SLOT-ACHIEVED       VALUE "Y".                         
005800               88  SLOT-NOT-ACHIEVED   VALUE "N".                         
005900******************************************************************        
006000*  WHOLE-SWITCH VIEW OF THE THREE PER-SLOT ACHIEVED FLAGS - LETS          
006100*  900-TRACE-SPLIT LOG ALL THREE IN ONE DISPLAY WHEN THE AUTO             
006200*  CASCADE FALLS ALL THE WAY THROUGH TO TID                               
006300******************************************************************        
006400           05  WS-SLOT-ACHIEVE-ALL REDEFINES WS-SLOT-ACHIEVE-SW           
006500                                    PIC X(03).                            
006600           05  WS-RETURN-CD            PIC S9(4) COMP.                    
006700           05  WS-FREQ-RESOLVED-SW     PIC X(01).                         
006800               88  FREQ-RESOLVED       VALUE "Y".                         
006900               88  FREQ-NOT-RESOLVED   VALUE "N".                         
007000                                                                          
007100******************************************************************        
007200*  ALTERNATE NUMERIC/EDITED VIEW OF THE SPLIT-COUNT SWITCH - USED         
007300*  BY 900-TRACE-SPLIT WHEN THE RUN OPTION UPSI-1 IS ON (SEE               
007400*  SPECIAL-NAMES) TO ECHO THE CHOSEN FREQUENCY TO SYSOUT                  
007500******************************************************************        
007600       01  WS-SPLIT-COUNT-EDIT-AREA.                                      
007700           05  WS-SPLIT-COUNT-RAW      PIC 9(01).                         
007800       01  WS-SPLIT-COUNT-EDIT REDEFINES WS-SPLIT-COUNT-EDIT-AREA.        
007900           05  WS-SPLIT-COUNT-EDITED   PIC Z9.                            
008000                                                                          
008100******************************************************************        
008200*  WORKING COPY OF THE PILLCOMB PARAMETER RECORD - ONE CALL PER           
008300*  ACTIVE ADMINISTRATION TIME                                             
008400******************************************************************        
008500       01  WS-PILL-COMBINE-REC.                                           
008600           05  WS-PC-TARGET-DOSE       PIC 9(3)V99.                       
008700           05  WS-PC-COMBO-OUT OCCURS 4 TIMES.                            
008800               10  WS-PC-COMBO-STRENGTH    PIC 9(2)V99.                   
008900               10  WS-PC-COMBO-TAB-COUNT   PIC 9(2)V9.                    
009000               10  WS-PC-COMBO-IN-USE      PIC X(01).                     
009100           05  WS-PC-ACHIEVABLE-SW     PIC X(01).                         
009200           05  FILLER                  PIC X(10).                         
009300                                                                          
009400******************************************************************        
009500*  ALTERNATE GROUP/ELEMENTARY VIEW OF THE PILLCOMB TARGET DOSE -          
009600*  LETS 400-EVEN-SPLIT MOVE A WHOLE-DOSE VALUE IN ONE STATEMENT           
009700*  WHEN A SLOT DOSE HAS NO FRACTIONAL PART                                
009800******************************************************************        
009900       01  WS-PC-TARGET-DOSE-AREA REDEFINES WS-PC-TARGET-DOSE.            
010000           05  WS-PC-TARGET-WHOLE      PIC 9(3).                          
010100           05  WS-PC-TARGET-FRAC       PIC 99.                            
010200                                                                          
010300       LINKAGE SECTION.                                                   
010400       01  DOSE-SPLIT-REC.                                                
010500           05  TOTAL-DOSE-MG-L         PIC 9(3)V99.                       
010600           05  REQ-DOSING-FREQ-L       PIC X(04).                         
010700               88  REQ-FREQ-AUTO       VALUE "auto".                      
010800               88  REQ-FREQ-ONCE       VALUE "once".                      
010900               88  REQ-FREQ-BID        VALUE "bid ".                      
011000               88  REQ-FREQ-TID        VALUE "tid ".                      
011100           05  ASSIGNED-FREQ-L         PIC X(04).                         
011200           05  FILLER                  PIC X(10).                         
011300                                                                          
011400       01  DOSING-SCHEDULE-L.                                             
011500           05  SCHED-SLOT-L OCCURS 3 TIMES                                
011600                                       INDEXED BY SLOT-NDX-L.             
011700               10  SLOT-LABEL-L        PIC X(02).                         
011800               10  SLOT-IN-USE-SW-L    PIC X(01).                         
011900               10  SLOT-PART-DOSE-MG-L PIC 9(3)V99.                       
012000               10  PILL-COMBO-L OCCURS 4 TIMES                            
012100                                       INDEXED BY COMBO-NDX-L.            
012200                   15  COMBO-STRENGTH-MG-L2 PIC 9(2)V99.                  
012300                   15  COMBO-TAB-COUNT-L2   PIC 9(2)V9.                   
012400                   15  COMBO-IN-USE-L2      PIC X(01).                    
012500                                                                          
012600       01  RETURN-CD                   PIC S9(4) COMP.                    
012700                                                                          
012800       PROCEDURE DIVISION USING DOSE-SPLIT-REC, DOSING-SCHEDULE-L,        
012900                                 RETURN-CD.                               
013000           PERFORM 050-DETERMINE-FREQUENCY THRU 050-EXIT.                 
013100                                                                          
013200           IF WS-TRACE-SW-ON                                              
013300               PERFORM 900-TRACE-SPLIT THRU 900-EXIT.                     
013400                                                                          
013500           MOVE ZERO TO RETURN-CD.                                        
013600           GOBACK.                                                        
013700                                                                          
013800       050-DETERMINE-FREQUENCY.                                           
013900*** "AUTO" TRIES ONCE, THEN BID, THEN TID, STOPPING AS SOON AS            
014000*** EVERY PART OF A TRY COMES OUT EVEN ON THE TABLET STRENGTHS.           
014100*** A CARD-SPECIFIED FREQUENCY GOES STRAIGHT TO ITS OWN TRY,              
014200*** ACHIEVABLE OR NOT.                                                    
014300           MOVE "N" TO WS-FREQ-RESOLVED-SW.                               
014400                                                                          
014500           IF REQ-FREQ-AUTO                                               
014600               PERFORM 100-TRY-ONCE THRU 100-EXIT.                        
014700           IF REQ-FREQ-AUTO AND SLOT-ACHIEVED (1)                         
014800               MOVE "Y" TO WS-FREQ-RESOLVED-SW.                           
014900                                                                          
015000           IF REQ-FREQ-AUTO AND FREQ-NOT-RESOLVED                         
015100               PERFORM 200-TRY-BID THRU 200-EXIT.                         
015200           IF REQ-FREQ-AUTO AND FREQ-NOT-RESOLVED                         
015300                   AND SLOT-ACHIEVED (1) AND SLOT-ACHIEVED (2)            
015400               MOVE "Y" TO WS-FREQ-RESOLVED-SW.                           
015500                                                                          
015600           IF REQ-FREQ-AUTO AND FREQ-NOT-RESOLVED                         
015700               PERFORM 300-TRY-TID THRU 300-EXIT.                         
015800                                                                          
015900           IF REQ-FREQ-ONCE                                               
016000               PERFORM 100-TRY-ONCE THRU 100-EXIT.                        
016100           IF REQ-FREQ-BID                                                
016200               PERFORM 200-TRY-BID THRU 200-EXIT.                         
016300           IF REQ-FREQ-TID                                                
016400               PERFORM 300-TRY-TID THRU 300-EXIT.                         
016500       050-EXIT.                                                          
016600           EXIT.                                                          
016700                                                                          
016800       100-TRY-ONCE.                                                      
016900           MOVE 1 TO WS-SPLIT-COUNT.                                      
017000           PERFORM 450-CLEAR-SCHEDULE THRU 450-EXIT.                      
017100           PERFORM 400-EVEN-SPLIT THRU 400-EXIT.                          
017200                                                                          
017300           SET SLOT-NDX-L TO 1.                                           
017400           MOVE "AM" TO SLOT-LABEL-L (SLOT-NDX-L).                        
017500           MOVE "Y"  TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                    
017600           MOVE WS-SPLIT-PART-DOSE (1)                                    
017700                       TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).               
017800           PERFORM 600-RESOLVE-ONE-SLOT THRU 600-EXIT.                    
017900                                                                          
018000           MOVE "once" TO ASSIGNED-FREQ-L.                                
018100       100-EXIT.                                                          
018200           EXIT.                                                          
018300                                                                          
018400       200-TRY-BID.                                                       
018500           MOVE 2 TO WS-SPLIT-COUNT.                                      
018600           PERFORM 450-CLEAR-SCHEDULE THRU 450-EXIT.                      
018700           PERFORM 400-EVEN-SPLIT THRU 400-EXIT.                          
018800                                                                          
018900           SET SLOT-NDX-L TO 1.                                           
019000           MOVE "AM" TO SLOT-LABEL-L (SLOT-NDX-L).                        
019100           MOVE "Y"  TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                    
019200           MOVE WS-SPLIT-PART-DOSE (1)                                    
019300                       TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).               
019400           PERFORM 600-RESOLVE-ONE-SLOT THRU 600-EXIT.                    
019500                                                                          
019600           SET SLOT-NDX-L TO 2.                                           
019700           MOVE "PM" TO SLOT-LABEL-L (SLOT-NDX-L).                        
019800           MOVE "Y"  TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                    
019900           MOVE WS-SPLIT-PART-DOSE (2)                                    
020000                       TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).               
020100           PERFORM 600-RESOLVE-ONE-SLOT THRU 600-EXIT.                    
020200                                                                          
020300           MOVE "bid " TO ASSIGNED-FREQ-L.                                
020400       200-EXIT.                                                          
020500           EXIT.                                                          
020600                                                                          
020700       300-TRY-TID.                                                       
020800           MOVE 3 TO WS-SPLIT-COUNT.                                      
020900           PERFORM 450-CLEAR-SCHEDULE THRU 450-EXIT.                      
021000           PERFORM 400-EVEN-SPLIT THRU 400-EXIT.                          
021100                                                                          
021200           SET SLOT-NDX-L TO 1.                                           
021300           MOVE "AM" TO SLOT-LABEL-L (SLOT-NDX-L).                        
021400           MOVE "Y"  TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                    
021500           MOVE WS-SPLIT-PART-DOSE (1)                                    
021600                       TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).               
021700           PERFORM 600-RESOLVE-ONE-SLOT THRU 600-EXIT.                    
021800                                                                          
021900           SET SLOT-NDX-L TO 2.                                           
022000           MOVE "PM" TO SLOT-LABEL-L (SLOT-NDX-L).                        
022100           MOVE "Y"  TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                    
022200           MOVE WS-SPLIT-PART-DOSE (2)                                    
022300                       TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).               
022400           PERFORM 600-RESOLVE-ONE-SLOT THRU 600-EXIT.                    
022500                                                                          
022600           SET SLOT-NDX-L TO 3.                                           
022700           MOVE "HS" TO SLOT-LABEL-L (SLOT-NDX-L).                        
022800           MOVE "Y"  TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                    
022900           MOVE WS-SPLIT-PART-DOSE (3)                                    
023000                       TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).               
023100           PERFORM 600-RESOLVE-ONE-SLOT THRU 600-EXIT.                    
023200                                                                          
023300           MOVE "tid " TO ASSIGNED-FREQ-L.                                
023400       300-EXIT.                                                          
023500           EXIT.                                                          
023600                                                                          
023700       400-EVEN-SPLIT.                                                    
023800*** EVERY PART GETS THE ROUNDED SHARE EXCEPT THE LAST, WHICH              
023900*** ABSORBS WHATEVER ROUNDING REMAINDER IS LEFT SO THE PARTS              
024000*** SUM EXACTLY BACK TO THE STEP'S TOTAL DOSE                             
024100           COMPUTE WS-BASE-PART ROUNDED =                                 
024200               TOTAL-DOSE-MG-L / WS-SPLIT-COUNT.                          
024300                                                                          
024400           MOVE WS-BASE-PART TO WS-SPLIT-PART-DOSE (1).                   
024500           IF WS-SPLIT-COUNT > 1                                          
024600               MOVE WS-BASE-PART TO WS-SPLIT-PART-DOSE (2).               
024700           IF WS-SPLIT-COUNT > 2                                          
024800               MOVE WS-BASE-PART TO WS-SPLIT-PART-DOSE (3).               
024900                                                                          
025000           COMPUTE WS-LAST-PART ROUNDED = TOTAL-DOSE-MG-L -               
025100               ( WS-BASE-PART * (WS-SPLIT-COUNT - 1) ).                   
025200           MOVE WS-LAST-PART                                              
025300                       TO WS-SPLIT-PART-DOSE (WS-SPLIT-COUNT).            
025400       400-EXIT.                                                          
025500           EXIT.                                                          
025600                                                                          
025700       450-CLEAR-SCHEDULE.                                                
025800           SET SLOT-NDX-L TO 1.                                           
025900           MOVE SPACES TO SLOT-LABEL-L (SLOT-NDX-L).                      
026000           MOVE "N" TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                     
026100           MOVE ZERO TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).                 
026200           MOVE "N" TO WS-SLOT-ACHIEVE-SW (1).                            
026300                                                                          
026400           SET SLOT-NDX-L TO 2.                                           
026500           MOVE SPACES TO SLOT-LABEL-L (SLOT-NDX-L).                      
026600           MOVE "N" TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                     
026700           MOVE ZERO TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).                 
026800           MOVE "N" TO WS-SLOT-ACHIEVE-SW (2).                            
026900                                                                          
027000           SET SLOT-NDX-L TO 3.                                           
027100           MOVE SPACES TO SLOT-LABEL-L (SLOT-NDX-L).                      
027200           MOVE "N" TO SLOT-IN-USE-SW-L (SLOT-NDX-L).                     
027300           MOVE ZERO TO SLOT-PART-DOSE-MG-L (SLOT-NDX-L).                 
027400           MOVE "N" TO WS-SLOT-ACHIEVE-SW (3).                            
027500       450-EXIT.                                                          
027600           EXIT.                                                          
027700                                                                          
027800       600-RESOLVE-ONE-SLOT.                                              
027900           MOVE SLOT-PART-DOSE-MG-L (SLOT-NDX-L)                          
028000                       TO WS-PC-TARGET-DOSE.                              
028100           IF WS-TRACE-SW-ON                                              
028200               DISPLAY "DOSESPLT - SLOT TARGET WHOLE/FRAC "               
028300                   WS-PC-TARGET-WHOLE "/" WS-PC-TARGET-FRAC.              
028400           CALL "PILLCOMB" USING WS-PILL-COMBINE-REC,                     
028500                                 WS-RETURN-CD.                            
028600                                                                          
028700           MOVE WS-PC-ACHIEVABLE-SW                                       
028800                       TO WS-SLOT-ACHIEVE-SW (SLOT-NDX-L).                
028900           PERFORM 650-COPY-COMBO-OUT THRU 650-EXIT                       
029000                   VARYING COMBO-NDX-L FROM 1 BY 1                        
029100                   UNTIL COMBO-NDX-L > 4.                                 
029200       600-EXIT.                                                          
029300           EXIT.                                                          
029400                                                                          
029500       900-TRACE-SPLIT.                                                   
029600           MOVE WS-SPLIT-COUNT TO WS-SPLIT-COUNT-RAW.                     
029700           DISPLAY "DOSESPLT - ASSIGNED " ASSIGNED-FREQ-L                 
029800               " SPLIT-COUNT " WS-SPLIT-COUNT-EDITED                      
029900               " SLOT-ACHIEVED " WS-SLOT-ACHIEVE-ALL.                     
030000       900-EXIT.                                                          
030100           EXIT.                                                          
030200                                                                          
030300       650-COPY-COMBO-OUT.                                                
030400           MOVE WS-PC-COMBO-STRENGTH (COMBO-NDX-L)                        
030500                   TO COMBO-STRENGTH-MG-L2                                
030600                       (SLOT-NDX-L, COMBO-NDX-L).                         
030700           MOVE WS-PC-COMBO-TAB-COUNT (COMBO-NDX-L)                       
030800                   TO COMBO-TAB-COUNT-L2                                  
030900                       (SLOT-NDX-L, COMBO-NDX-L).                         
031000           MOVE WS-PC-COMBO-IN-USE (COMBO-NDX-L)                          
031100                   TO COMBO-IN-USE-L2                                     
031200                       (SLOT-NDX-L, COMBO-NDX-L).                         
031300       650-EXIT.                                                          
031400           EXIT.                                                          
