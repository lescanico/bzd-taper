000100       IDENTIFICATION DIVISION.                                           
000200******************************************************************        
000300       PROGRAM-ID.  DOSECNVT.                                             
000400       AUTHOR. R. MISHRA.                                                 
000500       INSTALLATION. COBOL DEV CENTER.                                    
000600       DATE-WRITTEN. 11/12/90.                                            
000700       DATE-COMPILED. 11/12/90.                                           
000800       SECURITY. NON-CONFIDENTIAL.                                        
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          LOOKS UP A STARTING BENZODIAZEPINE AGAINST THE HOUSE           
001300*          EQUIVALENCE TABLE AND CONVERTS ITS DAILY DOSE TO THE           
001400*          DIAZEPAM-EQUIVALENT DOSE USED BY THE TAPER SCHEDULE.           
001500*                                                                         
001600*          CALLED ONCE PER RUN BY TAPRSKED (300-BUILD-SCHEDULE            
001700*          HOUSEKEEPING) BEFORE THE TAPER LOOP BEGINS.                    
001800*                                                                         
001900******************************************************************        
002000* MAINTENANCE                                                             
002100*   11/12/90  RDM  ORIGINAL - SEVEN-DRUG EQUIVALENCE TABLE PER            
002200*                  THE PHARMACY & THERAPEUTICS COMMITTEE'S TABLE          
002300*   04/03/92  RDM  DROPPED HALAZEPAM ROW - PULLED FROM FORMULARY          
002400*   09/02/94  RDM  CASE-FOLD MEDICATION NAME BEFORE THE SEARCH -          
002500*                  CLINIC SYSTEM SENDS MIXED CASE ON THE CARD             
002600*   02/09/99  JS   Y2K FOLLOW-UP - NO DATE FIELDS IN THIS PROGRAM,        
002700*                  REVIEWED AND CLOSED WITH NO CHANGE                     
002800*   08/22/02  RDM  REQ 4471 - ADDED DIAZEPAM ROW SO A DIAZEPAM            
002900*                  PATIENT CAN START THE TAPER DIRECTLY                   
003000*   03/14/07  RDM  RE-VERIFIED TABLE AGAINST THE FEB 2025 JOINT           
003100*                  CLINICAL PRACTICE GUIDELINE - NO VALUE CHANGES         
003200******************************************************************        
003300       ENVIRONMENT DIVISION.                                              
003400       CONFIGURATION SECTION.                                             
003500       SOURCE-COMPUTER. IBM-390.                                          
003600       OBJECT-COMPUTER. IBM-390.                                          
003700       SPECIAL-NAMES.                                                     
003800           C01 IS TOP-OF-FORM                                             
003900           CLASS DOSE-DIGITS IS "0" THRU "9"                              
004000           UPSI-0 ON  STATUS IS WS-TRACE-SW-ON                            
004100                  OFF STATUS IS WS-TRACE-SW-OFF.                          
004200       INPUT-OUTPUT SECTION.                                              
004300                                                                          
004400       DATA DIVISION.                                                     
004500       FILE SECTION.                                                      
004600                                                                          
004700       WORKING-STORAGE SECTION.                                           
004800******************************************************************        
004900*  DIAZEPAM-EQUIVALENCE TABLE - DOSE OF EACH MEDICATION EQUAL TO          
005000*  10 MG OF DIAZEPAM.  DO NOT RESEQUENCE - MED-NDX IS SET BY A            
005100*  SEARCH, NOT BY POSITION.                                               
005200******************************************************************        
005300       01  WS-MED-EQUIV-TABLE-VALUES.                                     
005400           05  FILLER PIC X(25) VALUE "ALPRAZOLAM          00050".        
005500           05  FILLER PIC X(25) VALUE "CLONAZEPAM          00050".        
005600           05  FILLER PIC X(25) VALUE "LORAZEPAM           00100".        
005700           05  FILLER PIC X(25) VALUE "TEMAZEPAM           01000".        
005800           05  FILLER PIC X(25) VALUE "OXAZEPAM            01500".        
005900           05  FILLER PIC X(25) VALUE "CHLORDIAZEPOXIDE    02500".        
006000           05  FILLER PIC X(25) VALUE "DIAZEPAM            01000".        
006100                                                                          
006200       01  WS-MED-EQUIV-TABLE REDEFINES WS-MED-EQUIV-TABLE-VALUES.        
006300           05  MED-EQUIV-ENTRY OCCURS 7 TIMES                             
006400                               INDEXED BY MED-NDX.                        
006500               10  MED-NAME               PIC X(20).                      
006600               10  MED-EQUIV-TO-10MG-DIAZ PIC 9(3)V99.                    
006700                                                                          
006800       01  MISC-FIELDS.                                                   
006900           05  WS-MED-NAME-UC          PIC X(20).                         
007000           05  FILLER                  PIC X(10).                         
007100                                                                          
007200******************************************************************        
007300*  BYTE-LEVEL VIEW OF THE UPPERCASED NAME - USED BY 100- WHEN             
007400*  TRACING A SEARCH MISS TO THE ABEND COPYBOOK                            
007500******************************************************************        
007600       01  WS-MED-NAME-BYTES REDEFINES WS-MED-NAME-UC.                    
007700           05  WS-MED-NAME-CHAR    PIC X(01) OCCURS 20 TIMES.             
007800                                                                          
007900******************************************************************        
008000*  SIGNED PACKED VIEW OF THE EQUIVALENCE RATIO - THE UNSIGNED             
008100*  TABLE ENTRY IS DISPLAY, BUT 200- NEEDS A SIGNED OPERAND WHEN           
008200*  IT CHECKS THE RATIO IS NON-ZERO BEFORE DIVIDING                        
008300******************************************************************        
008400       01  WS-RATIO-CHECK-AREA.                                           
008500           05  WS-RATIO-CHECK-UNSGN        PIC 9(3)V99.                   
008600       01  WS-RATIO-CHECK-SIGNED REDEFINES WS-RATIO-CHECK-AREA.           
008700           05  WS-RATIO-CHECK-SGN          PIC S9(3)V99 COMP-3.           
008800                                                                          
008900       LINKAGE SECTION.                                                   
009000       01  DOSE-CONVERT-REC.                                              
009100           05  MEDICATION-NAME-L           PIC X(20).                     
009200           05  STARTING-DOSE-MG-L          PIC 9(4)V99.                   
009300           05  MEDICATION-FOUND-SW         PIC X(01).                     
009400               88  MEDICATION-FOUND        VALUE "Y".                     
009500               88  MEDICATION-NOT-FOUND    VALUE "N".                     
009600           05  DIAZEPAM-EQUIV-DOSE-MG      PIC 9(3)V99.                   
009700           05  FILLER                      PIC X(10).                     
009800                                                                          
009900       01  RETURN-CD                       PIC S9(4) COMP.                
010000                                                                          
010100       PROCEDURE DIVISION USING DOSE-CONVERT-REC, RETURN-CD.              
010200           PERFORM 100-LOOKUP-EQUIVALENCE THRU 100-EXIT.                  
010300           IF MEDICATION-FOUND                                            
010400               PERFORM 200-CONVERT-DOSE THRU 200-EXIT.                    
010500                                                                          
010600           MOVE ZERO TO RETURN-CD.                                        
010700           GOBACK.                                                        
010800                                                                          
010900       100-LOOKUP-EQUIVALENCE.                                            
011000           MOVE MEDICATION-NAME-L TO WS-MED-NAME-UC.                      
011100           INSPECT WS-MED-NAME-UC                                         
011200               CONVERTING "abcdefghijklmnopqrstuvwxyz"                    
011300                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                   
011400                                                                          
011500           MOVE "N" TO MEDICATION-FOUND-SW.                               
011600           SET MED-NDX TO 1.                                              
011700           SEARCH MED-EQUIV-ENTRY                                         
011800               AT END                                                     
011900                   MOVE "N" TO MEDICATION-FOUND-SW                        
012000               WHEN MED-NAME (MED-NDX) = WS-MED-NAME-UC                   
012100                   MOVE "Y" TO MEDICATION-FOUND-SW.                       
012200                                                                          
012300           IF MEDICATION-NOT-FOUND AND WS-TRACE-SW-ON                     
012400               DISPLAY "DOSECNVT - NO EQUIVALENCE ROW FOR "               
012500                   WS-MED-NAME-UC.                                        
012600       100-EXIT.                                                          
012700           EXIT.                                                          
012800                                                                          
012900       200-CONVERT-DOSE.                                                  
013000*** RATIO CONVERSION - DIAZEPAM ENTRY CARRIES A 10/10 RATIO SO            
013100*** A DIAZEPAM STARTING DOSE PASSES THROUGH UNCHANGED                     
013200           MOVE MED-EQUIV-TO-10MG-DIAZ (MED-NDX)                          
013300                                    TO WS-RATIO-CHECK-UNSGN.              
013400           IF WS-RATIO-CHECK-SGN NOT GREATER THAN ZERO                    
013500               MOVE ZERO TO DIAZEPAM-EQUIV-DOSE-MG                        
013600               GO TO 200-EXIT.                                            
013700                                                                          
013800           COMPUTE DIAZEPAM-EQUIV-DOSE-MG ROUNDED =                       
013900               STARTING-DOSE-MG-L *                                       
014000               ( 10 / MED-EQUIV-TO-10MG-DIAZ (MED-NDX) ).                 
014100       200-EXIT.                                                          
014200           EXIT.                                                          
